000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD SYSTEMS GROUP         00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  CARDBLKR                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. HASTINGS                                       00000700
000800* INSTALLATION: CARD SYSTEMS GROUP, DATA CENTER 2                00000800
000900* DATE-WRITTEN: 08/16/93                                         00000900
001000* DATE-COMPILED:                                                 00001000
001100* SECURITY: NONE                                                 00001100
001200*                                                                 00001200
001300* CARD-BLOCK-REQUEST INTAKE RUN.  READS BLOCK-REQ-IN, ONE RECORD  00001300
001400* PER CUSTOMER REQUEST TO BLOCK A LOST OR STOLEN CARD.  LOCATES   00001400
001500* THE CARD IN THE CARD MASTER BY CARD NUMBER, CONFIRMS THE        00001500
001600* REQUESTING CUSTOMER OWNS IT, AND QUEUES A BLOCK-REQUEST RECORD  00001600
001700* WITH STATUS NEW FOR THE CARD MAINTENANCE DESK TO ACTION ON THE  00001700
001800* NEXT CARDMNT RUN.  THIS PROGRAM NEVER CHANGES CARD-STATUS       00001800
001900* ITSELF -- ONLY CARDMNT'S BLOCK ACTION DOES THAT, ONCE THE DESK  00001900
002000* HAS REVIEWED THE QUEUE.  THE CARD MASTER IS LOADED ENTIRE INTO  00002000
002100* STORAGE FOR THE RUN, EXACTLY AS CARDMNT AND CARDXFR DO, SINCE A 00002100
002200* CARD NUMBER MATCH CANNOT BE RESOLVED BY A KEYED READ ON THIS    00002200
002300* FILE.  READ-ONLY HERE -- NO NEW MASTER IS WRITTEN.             00002300
002400*                                                                 00002400
002500* CHANGE LOG                                                     00002500
002600*   08/16/93  RBH  ORIGINAL CODING FOR THE LOST/STOLEN QUEUE.     00002600
002700*   11/05/98  LDM  Y2K -- REQUEST TIMESTAMP WIDENED TO CCYY FORM. 00002700
002800*   04/11/06  PJT  REQ 5803 WIDENED THE REASON TEXT TO FREE FORM, 00002800
002900*                   CARRIED THROUGH FROM THE OLD FIXED-CODE LIST. 00002900
003000*   09/22/11  DSW  REQ 7340 ADDED THE NOT-YOUR-CARD OWNERSHIP     00003000
003100*                   CHECK AFTER A CUSTOMER BLOCKED A CARD THAT    00003100
003200*                   WAS NOT THEIRS.                              00003200
003210*   03/03/14  DSW  REQ 8855 CHANGED WS-CARD-COUNT BACK TO A 77-  00003210
003220*                   LEVEL, SHOP STANDARD FOR A STANDALONE RUN     00003220
003230*                   COUNTER (SEE WRKSFINL'S SUB1/SUB2).           00003230
003300****************************************************************  00003300
003400 IDENTIFICATION DIVISION.                                        00003400
003500 PROGRAM-ID. CARDBLKR.                                           00003500
003600 AUTHOR. R. B. HASTINGS.                                         00003600
003700 INSTALLATION. CARD SYSTEMS GROUP, DATA CENTER 2.                00003700
003800 DATE-WRITTEN. 08/16/93.                                         00003800
003900 DATE-COMPILED.                                                  00003900
004000 SECURITY. NONE.                                                 00004000
004100 ENVIRONMENT DIVISION.                                           00004100
004200 CONFIGURATION SECTION.                                          00004200
004300 SOURCE-COMPUTER. IBM-370.                                       00004300
004400 OBJECT-COMPUTER. IBM-370.                                       00004400
004500 SPECIAL-NAMES.                                                  00004500
004600     C01 IS TOP-OF-FORM                                          00004600
004700     UPSI-0 IS WS-RERUN-SWITCH                                   00004700
004800         ON STATUS IS WS-RERUN-REQUESTED                        00004800
004900         OFF STATUS IS WS-NORMAL-RUN.                            00004900
005000 INPUT-OUTPUT SECTION.                                           00005000
005100 FILE-CONTROL.                                                   00005100
005200     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSI                    00005200
005300         ORGANIZATION IS SEQUENTIAL                              00005300
005400         FILE STATUS IS WS-CARDI-STATUS.                         00005400
005500     SELECT BLOCK-REQ-IN ASSIGN TO CARDBLKI                      00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                         00005600
005700         FILE STATUS IS WS-BRQI-STATUS.                          00005700
005800     SELECT BLOCK-REQUEST-OUT ASSIGN TO CARDBLKQ                 00005800
005900         ORGANIZATION IS SEQUENTIAL                              00005900
006000         FILE STATUS IS WS-BRQO-STATUS.                          00006000
006100     SELECT BLOCK-RPT ASSIGN TO CARDBRPT                         00006100
006200         ORGANIZATION IS LINE SEQUENTIAL                         00006200
006300         FILE STATUS IS WS-RPT-STATUS.                           00006300
006400 DATA DIVISION.                                                  00006400
006500 FILE SECTION.                                                   00006500
006600 FD  CARD-MASTER-IN                                              00006600
006700     LABEL RECORD IS STANDARD.                                   00006700
006800     COPY CARDMSTR.                                              00006800
006900 FD  BLOCK-REQ-IN                                                00006900
007000     LABEL RECORD IS OMITTED.                                    00007000
007100     COPY CARDBLKI.                                              00007100
007200 FD  BLOCK-REQUEST-OUT                                           00007200
007300     LABEL RECORD IS STANDARD.                                   00007300
007400     COPY CARDBLKQ.                                              00007400
007500 FD  BLOCK-RPT                                                   00007500
007600     LABEL RECORD IS OMITTED.                                    00007600
007700 01  RPT-RECORD                       PIC X(132).                00007700
007800****************************************************************  00007800
007900 WORKING-STORAGE SECTION.                                        00007900
008000*                                                                 00008000
008100 01  WS-FILE-STATUSES.                                           00008100
008200     05  WS-CARDI-STATUS           PIC XX.                       00008200
008300     05  WS-BRQI-STATUS            PIC XX.                       00008300
008400     05  WS-BRQO-STATUS            PIC XX.                       00008400
008500     05  WS-RPT-STATUS             PIC XX.                       00008500
008600*                                                                 00008600
008700 01  WS-SWITCHES.                                                00008700
008800     05  WS-CARDI-EOF-SW           PIC X      VALUE 'N'.          00008800
008900         88  WS-CARDI-AT-EOF           VALUE 'Y'.                 00008900
009000     05  WS-BRQI-EOF-SW            PIC X      VALUE 'N'.          00009000
009100         88  WS-BRQI-AT-EOF            VALUE 'Y'.                 00009100
009200     05  WS-CARD-FOUND-SW          PIC X      VALUE 'N'.          00009200
009300         88  WS-CARD-FOUND             VALUE 'Y'.                 00009300
009400     05  WS-REJECT-SW              PIC X      VALUE 'N'.          00009400
009500         88  WS-REQUEST-REJECTED       VALUE 'Y'.                 00009500
009600*                                                                 00009600
009700 01  WS-RUN-COUNTERS.                                             00009700
009800     05  NUM-READ                  PIC S9(7)  COMP  VALUE 0.      00009800
009900     05  NUM-ACCEPTED              PIC S9(7)  COMP  VALUE 0.      00009900
010000     05  NUM-REJECTED              PIC S9(7)  COMP  VALUE 0.      00010000
010100     05  NUM-NEXT-REQ-ID           PIC S9(9)  COMP  VALUE 0.      00010100
010200*                                                                 00010200
010300* CARD MASTER LOADED ENTIRE INTO STORAGE -- SEE CARDMNT'S OWN     00010300
010400* BANNER FOR WHY.  THIS RUN IS READ-ONLY AGAINST THE MASTER SO    00010400
010500* THE TABLE CARRIES NO DELETE FLAG AND NO NEW MASTER IS WRITTEN.  00010500
010600 77  WS-CARD-COUNT                 PIC 9(5)   COMP  VALUE 0.      00010600
010700 01  CARD-TABLE.                                                  00010700
010800     05  CARD-TBL-ENTRY OCCURS 5000 TIMES                         00010800
010900                        INDEXED BY CARD-IDX.                      00010900
011000         10  CTB-CARD-ID             PIC 9(12).                  00011000
011100         10  CTB-CARD-NUMBER         PIC 9(16).                  00011100
011200         10  CTB-CARD-CUST-ID        PIC 9(12).                  00011200
011300*                                                                 00011300
011400* WORK AREAS FOR THE RUN CLOCK.                                   00011400
011500 01  WS-RUN-DATE-6                 PIC 9(6).                     00011500
011600 01  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.                    00011600
011700     05  WS-RUN-YY                 PIC 9(2).                     00011700
011800     05  WS-RUN-MM                 PIC 9(2).                     00011800
011900     05  WS-RUN-DD                 PIC 9(2).                     00011900
012000 01  WS-RUN-TIME-8                 PIC 9(8).                     00012000
012100 01  WS-RUN-TIME-8-R REDEFINES WS-RUN-TIME-8.                    00012100
012200     05  WS-CURR-HH                PIC 9(2).                     00012200
012300     05  WS-CURR-MIN               PIC 9(2).                     00012300
012400     05  WS-CURR-SS                PIC 9(2).                     00012400
012500     05  FILLER                    PIC 9(2).                     00012500
012600 01  WS-CENTURY                    PIC 9(2).                     00012600
012700 01  WS-RUN-YYYY                   PIC 9(4).                     00012700
012800 01  WS-RUN-TIMESTAMP              PIC 9(14).                    00012800
012900*                                                                 00012900
013000 01  WS-REJECT-REASON              PIC X(60)  VALUE SPACES.      00013000
013100*                                                                 00013100
013200* RETAINED FROM THE SHOP'S OLD DEBUG-LAB TEMPLATE -- HARMLESS,    00013200
013300* NEVER SET, LEFT SO A FAULT-ANALYSIS DUMP STILL SHOWS IT.        00013300
013400 01  ABEND-TEST                    PIC X(2).                     00013400
013500 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.         00013500
013600*                                                                 00013600
013700 01  WS-HDR-LINE-1.                                              00013700
013800     05  FILLER PIC X(30) VALUE 'CARDBLKR -  BLOCK REQUEST RUN'.  00013800
013900     05  FILLER                    PIC X(102) VALUE SPACES.      00013900
014000 01  WS-DETAIL-LINE.                                              00014000
014100     05  DL-CARD-NUMBER            PIC Z(15)9.                   00014100
014200     05  FILLER                    PIC X(2)   VALUE SPACES.      00014200
014300     05  DL-MESSAGE                PIC X(40).                   00014300
014400     05  FILLER                    PIC X(73)  VALUE SPACES.      00014400
014500 01  WS-TRAILER-LINE-1.                                          00014500
014600     05  FILLER PIC X(20) VALUE 'REQUESTS READ    . . '.          00014600
014700     05  TL-READ                   PIC ZZZ,ZZ9.                  00014700
014800     05  FILLER                    PIC X(105) VALUE SPACES.      00014800
014900 01  WS-TRAILER-LINE-2.                                          00014900
015000     05  FILLER PIC X(20) VALUE 'REQUESTS ACCEPTED. . '.          00015000
015100     05  TL-ACCEPTED               PIC ZZZ,ZZ9.                  00015100
015200     05  FILLER                    PIC X(105) VALUE SPACES.      00015200
015300 01  WS-TRAILER-LINE-3.                                          00015300
015400     05  FILLER PIC X(20) VALUE 'REQUESTS REJECTED. . '.          00015400
015500     05  TL-REJECTED               PIC ZZZ,ZZ9.                  00015500
015600     05  FILLER                    PIC X(105) VALUE SPACES.      00015600
015700****************************************************************  00015700
015800 PROCEDURE DIVISION.                                             00015800
015900****************************************************************  00015900
016000 000-MAIN-CONTROL.                                                00016000
016100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00016100
016200     PERFORM 705-GET-RUN-DATE-TIME THRU 705-EXIT.                00016200
016300     PERFORM 706-LOAD-CARD-TABLE THRU 706-EXIT.                  00016300
016400     PERFORM 710-READ-BLOCK-REQUEST THRU 710-EXIT.               00016400
016500     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT                  00016500
016600         UNTIL WS-BRQI-AT-EOF.                                   00016600
016700     PERFORM 800-PRINT-HEADING THRU 800-EXIT.                    00016700
016800     PERFORM 900-REPORT-BLOCK-STATS THRU 900-EXIT.               00016800
016900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      00016900
017000     GOBACK.                                                     00017000
017100*                                                                 00017100
017200 100-PROCESS-REQUESTS.                                      CR7340 00017200
017300     ADD 1 TO NUM-READ.                                          00017300
017400     MOVE 'N' TO WS-REJECT-SW.                                   00017400
017500     MOVE SPACES TO WS-REJECT-REASON.                            00017500
017600     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.                00017600
017700     IF WS-REQUEST-REJECTED                                      00017700
017800         ADD 1 TO NUM-REJECTED                                   00017800
017900         MOVE BRI-CARD-NUMBER TO DL-CARD-NUMBER                  00017900
018000         MOVE WS-REJECT-REASON TO DL-MESSAGE                     00018000
018100         WRITE RPT-RECORD FROM WS-DETAIL-LINE                     00018100
018200     ELSE                                                        00018200
018300         PERFORM 280-WRITE-BLOCK-REQUEST THRU 280-EXIT            00018300
018400     END-IF.                                                     00018400
018500     PERFORM 710-READ-BLOCK-REQUEST THRU 710-EXIT.               00018500
018600 100-EXIT.                                                       00018600
018700     EXIT.                                                       00018700
018800*                                                                 00018800
018900 200-VALIDATE-REQUEST.                                      CR7340 00018900
019000     SET WS-CARD-FOUND TO FALSE.                                 00019000
019100     SET CARD-IDX TO 1.                                           00019100
019200     IF WS-CARD-COUNT > 0                                        00019200
019300         SEARCH CARD-TBL-ENTRY                                   00019300
019400             AT END SET WS-CARD-FOUND TO FALSE                   00019400
019500             WHEN CTB-CARD-NUMBER (CARD-IDX) = BRI-CARD-NUMBER    00019500
019600                 SET WS-CARD-FOUND TO TRUE                       00019600
019700         END-SEARCH                                               00019700
019800     END-IF.                                                     00019800
019900     IF NOT WS-CARD-FOUND                                         00019900
020000         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON                00020000
020100         MOVE 'Y' TO WS-REJECT-SW                                00020100
020200         GO TO 200-EXIT                                          00020200
020300     END-IF.                                                     00020300
020400     IF CTB-CARD-CUST-ID (CARD-IDX) NOT = BRI-REQ-CUST-ID         00020400
020500         MOVE 'NOT YOUR CARD' TO WS-REJECT-REASON                 00020500
020600         MOVE 'Y' TO WS-REJECT-SW                                00020600
020700     END-IF.                                                     00020700
020800 200-EXIT.                                                       00020800
020900     EXIT.                                                       00020900
021000*                                                                 00021000
021100 280-WRITE-BLOCK-REQUEST.                                        00021100
021200     ADD 1 TO NUM-NEXT-REQ-ID.                                    00021200
021300     ADD 1 TO NUM-ACCEPTED.                                       00021300
021400     MOVE NUM-NEXT-REQ-ID      TO BRQ-ID.                        00021400
021500     MOVE CTB-CARD-ID (CARD-IDX) TO BRQ-CARD-ID.                 00021500
021600     MOVE 'NEW      '          TO BRQ-STATUS.                    00021600
021700     MOVE BRI-REASON           TO BRQ-REASON.                    00021700
021800     MOVE WS-RUN-TIMESTAMP     TO BRQ-CREATED-TS.                00021800
021900     WRITE BLOCK-REQ-REC.                                        00021900
022000     MOVE BRI-CARD-NUMBER      TO DL-CARD-NUMBER.                00022000
022200     MOVE 'BLOCK REQUEST QUEUED' TO DL-MESSAGE.                  00022200
022300     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00022300
022600 280-EXIT.                                                       00022600
022700     EXIT.                                                       00022700
022800*                                                                 00022800
022900 700-OPEN-FILES.                                                 00022900
023000     OPEN INPUT  CARD-MASTER-IN                                  00023000
023100     OPEN INPUT  BLOCK-REQ-IN                                    00023100
023200     OPEN OUTPUT BLOCK-REQUEST-OUT                               00023200
023300     OPEN OUTPUT BLOCK-RPT.                                      00023300
023400 700-EXIT.                                                       00023400
023500     EXIT.                                                       00023500
023600*                                                                 00023600
023700 705-GET-RUN-DATE-TIME.                                          00023700
023800     ACCEPT WS-RUN-DATE-6 FROM DATE.                             00023800
023900     ACCEPT WS-RUN-TIME-8 FROM TIME.                             00023900
024000     IF WS-RUN-YY < 50                                           00024000
024100         MOVE 20 TO WS-CENTURY                                  00024100
024200     ELSE                                                        00024200
024300         MOVE 19 TO WS-CENTURY                                  00024300
024400     END-IF.                                                     00024400
024500     COMPUTE WS-RUN-YYYY = (WS-CENTURY * 100) + WS-RUN-YY.       00024500
024600     STRING WS-RUN-YYYY WS-RUN-MM WS-RUN-DD                      00024600
024700            WS-CURR-HH WS-CURR-MIN WS-CURR-SS DELIMITED BY SIZE  00024700
024800         INTO WS-RUN-TIMESTAMP.                                  00024800
024900 705-EXIT.                                                       00024900
025000     EXIT.                                                       00025000
025100*                                                                 00025100
025200 706-LOAD-CARD-TABLE.                                            00025200
025300     PERFORM 706-READ-CARD-REC THRU 706-READ-EXIT                00025300
025400         UNTIL WS-CARDI-AT-EOF.                                  00025400
025500 706-EXIT.                                                       00025500
025600     EXIT.                                                       00025600
025700*                                                                 00025700
025800 706-READ-CARD-REC.                                              00025800
025900     READ CARD-MASTER-IN                                         00025900
026000         AT END MOVE 'Y' TO WS-CARDI-EOF-SW                      00026000
026100     END-READ.                                                   00026100
026200     IF NOT WS-CARDI-AT-EOF                                      00026200
026300         ADD 1 TO WS-CARD-COUNT                                  00026300
026400         PERFORM 706-MOVE-CARD-ENTRY THRU 706-MOVE-EXIT          00026400
026500     END-IF.                                                     00026500
026600 706-READ-EXIT.                                                  00026600
026700     EXIT.                                                       00026700
026800*                                                                 00026800
026900 706-MOVE-CARD-ENTRY.                                            00026900
027000     MOVE CARD-ID           TO CTB-CARD-ID (WS-CARD-COUNT).      00027000
027100     MOVE CARD-NUMBER       TO CTB-CARD-NUMBER (WS-CARD-COUNT).  00027100
027200     MOVE CARD-CUST-ID      TO CTB-CARD-CUST-ID (WS-CARD-COUNT). 00027200
027300 706-MOVE-EXIT.                                                  00027300
027400     EXIT.                                                       00027400
027500*                                                                 00027500
027600 710-READ-BLOCK-REQUEST.                                         00027600
027700     READ BLOCK-REQ-IN                                           00027700
027800         AT END MOVE 'Y' TO WS-BRQI-EOF-SW                      00027800
027900     END-READ.                                                   00027900
028000 710-EXIT.                                                       00028000
028100     EXIT.                                                       00028100
028200*                                                                 00028200
028300 790-CLOSE-FILES.                                                 00028300
028400     CLOSE CARD-MASTER-IN                                        00028400
028500           BLOCK-REQ-IN                                          00028500
028600           BLOCK-REQUEST-OUT                                     00028600
028700           BLOCK-RPT.                                            00028700
028800 790-EXIT.                                                       00028800
028900     EXIT.                                                       00028900
029000*                                                                 00029000
029100 800-PRINT-HEADING.                                               00029100
029200     WRITE RPT-RECORD FROM WS-HDR-LINE-1.                        00029200
029300 800-EXIT.                                                       00029300
029400     EXIT.                                                       00029400
029500*                                                                 00029500
029600 900-REPORT-BLOCK-STATS.                                         00029600
029700     MOVE NUM-READ     TO TL-READ.                               00029700
029800     WRITE RPT-RECORD FROM WS-TRAILER-LINE-1.                    00029800
029900     MOVE NUM-ACCEPTED TO TL-ACCEPTED.                           00029900
030000     WRITE RPT-RECORD FROM WS-TRAILER-LINE-2.                    00030000
030100     MOVE NUM-REJECTED TO TL-REJECTED.                           00030100
030200     WRITE RPT-RECORD FROM WS-TRAILER-LINE-3.                    00030200
030300 900-EXIT.                                                       00030300
030400     EXIT.                                                       00030400
