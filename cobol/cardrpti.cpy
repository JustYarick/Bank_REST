000100******************************************************************
000200* CARDRPTI  --  CARD LISTING REPORT SELECTION RECORD LAYOUT       *
000300*                                                                 *
000400* ONE RECORD, READ ONCE AT THE START OF CARDRPT, GIVING THE       *
000500* OPERATOR'S SELECTION CRITERIA FOR THE RUN.  FILE IS             *
000600* RPT-SELECT-IN, LINE SEQUENTIAL.  A BLANK STATUS FILTER OR A     *
000700* ZERO BALANCE LIMIT MEANS "NO RESTRICTION" ON THAT FIELD.        *
000800*                                                                 *
000900* HISTORY                                                        *
001000*   1996-02-09  LDM  ORIGINAL LAYOUT FOR THE CARD LISTING REPORT. *
001100******************************************************************
001200 01  RPT-SELECT-REC.
001300     05  RSL-STATUS-FILTER        PIC X(8).
001400     05  RSL-MIN-BALANCE          PIC S9(13)V99.
001500     05  RSL-MAX-BALANCE          PIC S9(13)V99.
001600     05  FILLER                   PIC X(20).
001700******************************************************************
001800* RPT-SELECT-REC RUNS 31 BYTES OF FIELDS ABOVE PLUS THE FILLER    *
001900* PAD.  NO FIXED LENGTH IS MANDATED -- LINE SEQUENTIAL.           *
002000******************************************************************
