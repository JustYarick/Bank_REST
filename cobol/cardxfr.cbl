000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD SYSTEMS GROUP         00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  CARDXFR                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. HASTINGS                                       00000700
000800* INSTALLATION: CARD SYSTEMS GROUP, DATA CENTER 2                00000800
000900* DATE-WRITTEN: 05/09/90                                         00000900
001000* DATE-COMPILED:                                                 00001000
001100* SECURITY: NONE                                                 00001100
001200*                                                                 00001200
001300* DAILY TRANSFER-POSTING RUN.  READS XFER-REQ-IN, ONE RECORD      00001300
001400* PER CARD-TO-CARD TRANSFER REQUESTED BY A CUSTOMER, VALIDATES    00001400
001500* IT AGAINST THE SEVEN ORDERED EDITS IN 200-VALIDATE-TRANSFER,    00001500
001600* AND EITHER POSTS IT (DEBIT THE SOURCE, CREDIT THE TARGET) OR    00001600
001700* REJECTS IT.  EVERY REQUEST -- POSTED OR REJECTED -- PRODUCES A  00001700
001800* RECORD ON XFER-JOURNAL, THE DAILY RECONCILIATION LEDGER.  THE   00001800
001900* CARD MASTER IS LOADED ENTIRE INTO STORAGE FOR THE RUN, EXACTLY  00001900
002000* AS CARDMNT DOES, SINCE A CARD NUMBER MATCH CANNOT BE RESOLVED   00002000
002100* BY A KEYED READ ON THIS FILE.                                  00002100
002200*                                                                 00002200
002300* CHANGE LOG                                                     00002300
002400*   05/09/90  RBH  ORIGINAL CODING, PORTED FROM THE OLD DAILY     00002400
002500*                   TRANSFER TAPE PROCESS.                       00002500
002600*   01/30/95  LDM  TWO-SIDED POSTING -- SOURCE DEBIT AND TARGET   00002600
002700*                   CREDIT IN THE SAME PASS, PER REQ 2209.       00002700
002800*   11/05/98  LDM  Y2K -- JOURNAL TIMESTAMP WIDENED TO CCYY FORM. 00002800
002900*   09/02/04  PJT  REQ 5190 ADDED THE REJECT-REASON TEXT ON THE   00002900
003000*                   JOURNAL RECORD SO RECON NO LONGER HAS TO      00003000
003100*                   CROSS-REFERENCE THE OLD ERROR LOG.            00003100
003200*   02/18/10  DSW  REQ 7211 ADDED TXN-CREATED-BY FOR AUDIT.       00003200
003210*   03/03/14  DSW  REQ 8855 CHANGED WS-CARD-COUNT BACK TO A 77-  00003210
003220*                   LEVEL, SHOP STANDARD FOR A STANDALONE RUN     00003220
003230*                   COUNTER (SEE WRKSFINL'S SUB1/SUB2).           00003230
003300****************************************************************  00003300
003400 IDENTIFICATION DIVISION.                                        00003400
003500 PROGRAM-ID. CARDXFR.                                            00003500
003600 AUTHOR. R. B. HASTINGS.                                         00003600
003700 INSTALLATION. CARD SYSTEMS GROUP, DATA CENTER 2.                00003700
003800 DATE-WRITTEN. 05/09/90.                                         00003800
003900 DATE-COMPILED.                                                  00003900
004000 SECURITY. NONE.                                                 00004000
004100 ENVIRONMENT DIVISION.                                           00004100
004200 CONFIGURATION SECTION.                                          00004200
004300 SOURCE-COMPUTER. IBM-370.                                       00004300
004400 OBJECT-COMPUTER. IBM-370.                                       00004400
004500 SPECIAL-NAMES.                                                  00004500
004600     C01 IS TOP-OF-FORM                                          00004600
004700     UPSI-0 IS WS-RERUN-SWITCH                                   00004700
004800         ON STATUS IS WS-RERUN-REQUESTED                        00004800
004900         OFF STATUS IS WS-NORMAL-RUN.                            00004900
005000 INPUT-OUTPUT SECTION.                                           00005000
005100 FILE-CONTROL.                                                   00005100
005200     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSI                    00005200
005300         ORGANIZATION IS SEQUENTIAL                              00005300
005400         FILE STATUS IS WS-CARDI-STATUS.                         00005400
005500     SELECT CARD-MASTER-OUT ASSIGN TO CARDMSO                    00005500
005600         ORGANIZATION IS SEQUENTIAL                              00005600
005700         FILE STATUS IS WS-CARDO-STATUS.                         00005700
005800     SELECT XFER-REQ-IN ASSIGN TO CARDXFRI                       00005800
005900         ORGANIZATION IS LINE SEQUENTIAL                         00005900
006000         FILE STATUS IS WS-XFRI-STATUS.                          00006000
006100     SELECT XFER-JOURNAL-OUT ASSIGN TO CARDTRAN                  00006100
006200         ORGANIZATION IS SEQUENTIAL                              00006200
006300         FILE STATUS IS WS-JRNL-STATUS.                          00006300
006400     SELECT XFER-RPT ASSIGN TO CARDXRPT                          00006400
006500         ORGANIZATION IS LINE SEQUENTIAL                         00006500
006600         FILE STATUS IS WS-RPT-STATUS.                           00006600
006700 DATA DIVISION.                                                  00006700
006800 FILE SECTION.                                                   00006800
006900 FD  CARD-MASTER-IN                                              00006900
007000     LABEL RECORD IS STANDARD.                                   00007000
007100     COPY CARDMSTR.                                              00007100
007200 FD  CARD-MASTER-OUT                                             00007200
007300     LABEL RECORD IS STANDARD.                                   00007300
007400     COPY CARDMSTR REPLACING ==CARD-== BY ==CARDO-==.            00007400
007500 FD  XFER-REQ-IN                                                 00007500
007600     LABEL RECORD IS OMITTED.                                    00007600
007700     COPY CARDXFRI.                                              00007700
007800 FD  XFER-JOURNAL-OUT                                            00007800
007900     LABEL RECORD IS STANDARD.                                   00007900
008000     COPY CARDTRAN.                                              00008000
008100 FD  XFER-RPT                                                    00008100
008200     LABEL RECORD IS OMITTED.                                    00008200
008300 01  RPT-RECORD                       PIC X(132).                00008300
008400****************************************************************  00008400
008500 WORKING-STORAGE SECTION.                                        00008500
008600*                                                                 00008600
008700 01  WS-FILE-STATUSES.                                           00008700
008800     05  WS-CARDI-STATUS           PIC XX.                       00008800
008900     05  WS-CARDO-STATUS           PIC XX.                       00008900
009000     05  WS-XFRI-STATUS            PIC XX.                       00009000
009100     05  WS-JRNL-STATUS            PIC XX.                       00009100
009200     05  WS-RPT-STATUS             PIC XX.                       00009200
009300*                                                                 00009300
009400 01  WS-SWITCHES.                                                00009400
009500     05  WS-CARDI-EOF-SW           PIC X      VALUE 'N'.          00009500
009600         88  WS-CARDI-AT-EOF           VALUE 'Y'.                 00009600
009700     05  WS-XFRI-EOF-SW            PIC X      VALUE 'N'.          00009700
009800         88  WS-XFRI-AT-EOF            VALUE 'Y'.                 00009800
009900     05  WS-SRC-FOUND-SW           PIC X      VALUE 'N'.          00009900
010000         88  WS-SRC-FOUND              VALUE 'Y'.                 00010000
010100     05  WS-TGT-FOUND-SW           PIC X      VALUE 'N'.          00010100
010200         88  WS-TGT-FOUND              VALUE 'Y'.                 00010200
010300     05  WS-REJECT-SW              PIC X      VALUE 'N'.          00010300
010400         88  WS-REQUEST-REJECTED       VALUE 'Y'.                 00010400
010500*                                                                 00010500
010600 01  WS-RUN-COUNTERS.                                             00010600
010700     05  NUM-READ                  PIC S9(7)  COMP  VALUE 0.      00010700
010800     05  NUM-POSTED                PIC S9(7)  COMP  VALUE 0.      00010800
010900     05  NUM-REJECTED              PIC S9(7)  COMP  VALUE 0.      00010900
011000     05  NUM-NEXT-TXN-ID           PIC S9(9)  COMP  VALUE 0.      00011000
011100*                                                                 00011100
011200 01  WS-AMOUNT-POSTED              PIC S9(13)V99 COMP-3 VALUE 0. 00011200
011300*                                                                 00011300
011400* CARD MASTER LOADED ENTIRE INTO STORAGE -- SEE CARDMNT'S OWN     00011400
011500* BANNER FOR WHY; THE TWO PROGRAMS KEEP SEPARATE COPIES OF THE    00011500
011600* SAME TABLE SHAPE RATHER THAN SHARE A COPYBOOK, AS THIS ONE      00011600
011700* CARRIES NO DELETE FLAG (CARDXFR NEVER REMOVES A CARD).         00011700
011800 77  WS-CARD-COUNT                 PIC 9(5)   COMP  VALUE 0.      00011800
011900 01  CARD-TABLE.                                                  00011900
012000     05  CARD-TBL-ENTRY OCCURS 5000 TIMES                         00012000
012100                        INDEXED BY CARD-IDX, SRC-IDX, TGT-IDX.    00012100
012200         10  CTB-CARD-ID             PIC 9(12).                  00012200
012300         10  CTB-CARD-NUMBER         PIC 9(16).                  00012300
012400         10  CTB-CARD-NUMBER-MASK    PIC X(19).                  00012400
012500         10  CTB-CARD-HOLDER-NAME    PIC X(100).                 00012500
012600         10  CTB-CARD-EXPIRY-DATE    PIC 9(8).                   00012600
012700         10  CTB-CARD-STATUS         PIC X(8).                   00012700
012800             88  CTB-IS-ACTIVE           VALUE 'ACTIVE  '.        00012800
012900         10  CTB-CARD-BALANCE        PIC S9(13)V99 COMP-3.        00012900
013000         10  CTB-CARD-CURRENCY       PIC X(3).                   00013000
013100         10  CTB-CARD-CREATED-TS     PIC 9(14).                  00013100
013200         10  CTB-CARD-UPDATED-TS     PIC 9(14).                  00013200
013300         10  CTB-CARD-CUST-ID        PIC 9(12).                  00013300
013400*                                                                 00013400
013500* WORK AREAS FOR THE RUN CLOCK.                                   00013500
013600 01  WS-RUN-DATE-6                 PIC 9(6).                     00013600
013700 01  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.                    00013700
013800     05  WS-RUN-YY                 PIC 9(2).                     00013800
013900     05  WS-RUN-MM                 PIC 9(2).                     00013900
014000     05  WS-RUN-DD                 PIC 9(2).                     00014000
014100 01  WS-RUN-TIME-8                 PIC 9(8).                     00014100
014200 01  WS-RUN-TIME-8-R REDEFINES WS-RUN-TIME-8.                    00014200
014300     05  WS-CURR-HH                PIC 9(2).                     00014300
014400     05  WS-CURR-MIN               PIC 9(2).                     00014400
014500     05  WS-CURR-SS                PIC 9(2).                     00014500
014600     05  FILLER                    PIC 9(2).                     00014600
014700 01  WS-CENTURY                    PIC 9(2).                     00014700
014800 01  WS-RUN-YYYY                   PIC 9(4).                     00014800
014900 01  WS-RUN-TIMESTAMP              PIC 9(14).                    00014900
015000*                                                                 00015000
015100 01  WS-REJECT-REASON              PIC X(60)  VALUE SPACES.      00015100
015200*                                                                 00015200
015300* RETAINED FROM THE SHOP'S OLD DEBUG-LAB TEMPLATE -- HARMLESS,    00015300
015400* NEVER SET, LEFT SO A FAULT-ANALYSIS DUMP STILL SHOWS IT.        00015400
015500 01  ABEND-TEST                    PIC X(2).                     00015500
015600 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.         00015600
015700*                                                                 00015700
015800 01  WS-HDR-LINE-1.                                              00015800
015900     05  FILLER PIC X(30) VALUE 'CARDXFR  -  TRANSFER POSTING RUN'.00015900
016000     05  FILLER                    PIC X(102) VALUE SPACES.      00016000
016100 01  WS-DETAIL-LINE.                                              00016100
016200     05  DL-FROM-CARD              PIC Z(11)9.                   00016200
016300     05  FILLER                    PIC X(2)   VALUE SPACES.      00016300
016400     05  DL-TO-CARD                PIC Z(11)9.                   00016400
016500     05  FILLER                    PIC X(2)   VALUE SPACES.      00016500
016600     05  DL-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.        00016600
016700     05  FILLER                    PIC X(2)   VALUE SPACES.      00016700
016800     05  DL-MESSAGE                PIC X(40).                   00016800
016900     05  FILLER                    PIC X(26)  VALUE SPACES.      00016900
017000 01  WS-TRAILER-LINE-1.                                          00017000
017100     05  FILLER PIC X(20) VALUE 'REQUESTS READ    . . '.          00017100
017200     05  TL-READ                   PIC ZZZ,ZZ9.                  00017200
017300     05  FILLER                    PIC X(105) VALUE SPACES.      00017300
017400 01  WS-TRAILER-LINE-2.                                          00017400
017500     05  FILLER PIC X(20) VALUE 'TRANSFERS POSTED . . '.          00017500
017600     05  TL-POSTED                 PIC ZZZ,ZZ9.                  00017600
017700     05  FILLER                    PIC X(105) VALUE SPACES.      00017700
017800 01  WS-TRAILER-LINE-3.                                          00017800
017900     05  FILLER PIC X(20) VALUE 'REQUESTS REJECTED. . '.          00017900
018000     05  TL-REJECTED               PIC ZZZ,ZZ9.                  00018000
018100     05  FILLER                    PIC X(105) VALUE SPACES.      00018100
018200 01  WS-TRAILER-LINE-4.                                          00018200
018300     05  FILLER PIC X(20) VALUE 'AMOUNT POSTED    . . '.          00018300
018400     05  TL-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.        00018400
018500     05  FILLER                    PIC X(98)  VALUE SPACES.      00018500
018600****************************************************************  00018600
018700 PROCEDURE DIVISION.                                             00018700
018800****************************************************************  00018800
018900 000-MAIN-CONTROL.                                                00018900
019000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00019000
019100     PERFORM 705-GET-RUN-DATE-TIME THRU 705-EXIT.                00019100
019200     PERFORM 706-LOAD-CARD-TABLE THRU 706-EXIT.                  00019200
019300     PERFORM 710-READ-XFER-REQUEST THRU 710-EXIT.                00019300
019400     PERFORM 100-PROCESS-TRANSFERS THRU 100-EXIT                 00019400
019500         UNTIL WS-XFRI-AT-EOF.                                   00019500
019600     PERFORM 780-WRITE-CARD-TABLE THRU 780-EXIT.                 00019600
019700     PERFORM 800-PRINT-HEADING THRU 800-EXIT.                    00019700
019800     PERFORM 900-REPORT-XFER-STATS THRU 900-EXIT.                00019800
019900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      00019900
020000     GOBACK.                                                     00020000
020100*                                                                 00020100
020200 100-PROCESS-TRANSFERS.                                          00020200
020300     ADD 1 TO NUM-READ.                                          00020300
020400     MOVE 'N' TO WS-REJECT-SW.                                   00020400
020500     MOVE SPACES TO WS-REJECT-REASON.                            00020500
020600     PERFORM 200-VALIDATE-TRANSFER THRU 200-EXIT.                00020600
020700     IF WS-REQUEST-REJECTED                                      00020700
020800         PERFORM 280-WRITE-REJECT-JOURNAL THRU 280-EXIT          00020800
020900     ELSE                                                        00020900
021000         PERFORM 290-POST-TRANSFER THRU 290-EXIT                 00021000
021100     END-IF.                                                     00021100
021200     PERFORM 710-READ-XFER-REQUEST THRU 710-EXIT.                00021200
021300 100-EXIT.                                                       00021300
021400     EXIT.                                                       00021400
021500*                                                                 00021500
021600 200-VALIDATE-TRANSFER.                                     CR2209 00021600
021700     SET WS-SRC-FOUND TO FALSE.                                  00021700
021800     SET SRC-IDX TO 1.                                           00021800
021900     IF WS-CARD-COUNT > 0                                        00021900
022000         SEARCH CARD-TBL-ENTRY                                   00022000
022100             AT END SET WS-SRC-FOUND TO FALSE                    00022100
022200             WHEN CTB-CARD-NUMBER (SRC-IDX) = TRF-FROM-CARD-NUMBER00022200
022300                 SET WS-SRC-FOUND TO TRUE                        00022300
022400         END-SEARCH                                              00022400
022500     END-IF.                                                     00022500
022600     IF NOT WS-SRC-FOUND                                         00022600
022700         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON                00022700
022800         MOVE 'Y' TO WS-REJECT-SW                                00022800
022900         GO TO 200-EXIT                                          00022900
023000     END-IF.                                                     00023000
023100     SET WS-TGT-FOUND TO FALSE.                                  00023100
023200     SET TGT-IDX TO 1.                                           00023200
023300     SEARCH CARD-TBL-ENTRY                                       00023300
023400         AT END SET WS-TGT-FOUND TO FALSE                        00023400
023500         WHEN CTB-CARD-NUMBER (TGT-IDX) = TRF-TO-CARD-NUMBER      00023500
023600             SET WS-TGT-FOUND TO TRUE                            00023600
023700     END-SEARCH.                                                 00023700
023710     IF NOT WS-TGT-FOUND                                         00023710
023720         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON                00023720
023730         MOVE 'Y' TO WS-REJECT-SW                                00023730
023740         GO TO 200-EXIT                                          00023740
024000     END-IF.                                                     00024000
024100     IF CTB-CARD-CUST-ID (SRC-IDX) NOT = TRF-REQ-CUST-ID          00024100
024200         MOVE 'NOT OWNER OF SOURCE CARD' TO WS-REJECT-REASON     00024200
024300         MOVE 'Y' TO WS-REJECT-SW                                00024300
024400         GO TO 200-EXIT                                          00024400
024500     END-IF.                                                     00024500
024600     IF CTB-CARD-CUST-ID (SRC-IDX) NOT = CTB-CARD-CUST-ID (TGT-IDX)00024600
024700         MOVE 'ONLY OWN-CARD TRANSFERS' TO WS-REJECT-REASON       00024700
024800         MOVE 'Y' TO WS-REJECT-SW                                00024800
024900         GO TO 200-EXIT                                          00024900
025000     END-IF.                                                     00025000
025100     IF NOT CTB-IS-ACTIVE (SRC-IDX) OR NOT CTB-IS-ACTIVE (TGT-IDX)00025100
025200         MOVE 'CARD NOT ACTIVE' TO WS-REJECT-REASON               00025200
025300         MOVE 'Y' TO WS-REJECT-SW                                00025300
025400         GO TO 200-EXIT                                          00025400
025500     END-IF.                                                     00025500
025600     IF CTB-CARD-BALANCE (SRC-IDX) < TRF-AMOUNT                  00025600
025700         MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-REASON          00025700
025800         MOVE 'Y' TO WS-REJECT-SW                                00025800
025900         GO TO 200-EXIT                                          00025900
026000     END-IF.                                                     00026000
026100     IF TRF-AMOUNT < .01                                        00026100
026200         MOVE 'AMOUNT MUST BE POSITIVE' TO WS-REJECT-REASON       00026200
026300         MOVE 'Y' TO WS-REJECT-SW                                00026300
026400     END-IF.                                                     00026400
026500 200-EXIT.                                                       00026500
026600     EXIT.                                                       00026600
026700*                                                                 00026700
027700 280-WRITE-REJECT-JOURNAL.                                       00027700
027800     ADD 1 TO NUM-REJECTED.                                      00027800
027900     ADD 1 TO NUM-NEXT-TXN-ID.                                   00027900
028000     MOVE NUM-NEXT-TXN-ID     TO TXN-ID.                         00028000
028100     MOVE TRF-AMOUNT          TO TXN-AMOUNT.                     00028100
028200     MOVE 'RUB'               TO TXN-CURRENCY.                   00028200
028300     MOVE 'REJECTED '         TO TXN-STATUS.                     00028300
028400     MOVE WS-REJECT-REASON    TO TXN-REASON.                     00028400
028500     MOVE WS-RUN-TIMESTAMP    TO TXN-CREATED-TS.                 00028500
028600     IF WS-SRC-FOUND                                             00028600
028700         MOVE CTB-CARD-ID (SRC-IDX) TO TXN-FROM-CARD-ID           00028700
028800     ELSE                                                        00028800
028900         MOVE ZERO TO TXN-FROM-CARD-ID                           00028900
029000     END-IF.                                                     00029000
029100     IF WS-TGT-FOUND                                             00029100
029200         MOVE CTB-CARD-ID (TGT-IDX) TO TXN-TO-CARD-ID             00029200
029300     ELSE                                                        00029300
029400         MOVE ZERO TO TXN-TO-CARD-ID                             00029400
029500     END-IF.                                                     00029500
029600     MOVE TRF-REQ-CUST-ID     TO TXN-CREATED-BY.                 00029600
029700     WRITE XFER-TRAN-REC.                                        00029700
029800     MOVE TRF-FROM-CARD-NUMBER TO DL-FROM-CARD.                  00029800
029900     MOVE TRF-TO-CARD-NUMBER   TO DL-TO-CARD.                    00029900
030000     MOVE TRF-AMOUNT           TO DL-AMOUNT.                     00030000
030100     MOVE WS-REJECT-REASON     TO DL-MESSAGE.                    00030100
030200     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00030200
030300 280-EXIT.                                                       00030300
030400     EXIT.                                                       00030400
030500*                                                                 00030500
030600 290-POST-TRANSFER.                                         CR2209 00030600
030700     SUBTRACT TRF-AMOUNT FROM CTB-CARD-BALANCE (SRC-IDX).        00030700
030800     ADD      TRF-AMOUNT TO   CTB-CARD-BALANCE (TGT-IDX).        00030800
030900     MOVE WS-RUN-TIMESTAMP TO CTB-CARD-UPDATED-TS (SRC-IDX).     00030900
031000     MOVE WS-RUN-TIMESTAMP TO CTB-CARD-UPDATED-TS (TGT-IDX).     00031000
031100     ADD 1 TO NUM-POSTED.                                        00031100
031200     ADD TRF-AMOUNT TO WS-AMOUNT-POSTED.                         00031200
031300     ADD 1 TO NUM-NEXT-TXN-ID.                                   00031300
031400     MOVE NUM-NEXT-TXN-ID      TO TXN-ID.                        00031400
031500     MOVE TRF-AMOUNT           TO TXN-AMOUNT.                    00031500
031600     MOVE 'RUB'                TO TXN-CURRENCY.                  00031600
031700     MOVE 'COMPLETED'          TO TXN-STATUS.                    00031700
031800     MOVE SPACES               TO TXN-REASON.                    00031800
031900     MOVE WS-RUN-TIMESTAMP     TO TXN-CREATED-TS.                00031900
032000     MOVE CTB-CARD-ID (SRC-IDX) TO TXN-FROM-CARD-ID.             00032000
032100     MOVE CTB-CARD-ID (TGT-IDX) TO TXN-TO-CARD-ID.               00032100
032200     MOVE TRF-REQ-CUST-ID      TO TXN-CREATED-BY.                00032200
032300     WRITE XFER-TRAN-REC.                                        00032300
032400     MOVE TRF-FROM-CARD-NUMBER TO DL-FROM-CARD.                  00032400
032500     MOVE TRF-TO-CARD-NUMBER   TO DL-TO-CARD.                    00032500
032600     MOVE TRF-AMOUNT           TO DL-AMOUNT.                     00032600
032700     MOVE 'POSTED'             TO DL-MESSAGE.                    00032700
032800     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00032800
032900 290-EXIT.                                                       00032900
033000     EXIT.                                                       00033000
033100*                                                                 00033100
033200 700-OPEN-FILES.                                                 00033200
033300     OPEN INPUT  CARD-MASTER-IN                                  00033300
033400     OPEN OUTPUT CARD-MASTER-OUT                                 00033400
033500     OPEN INPUT  XFER-REQ-IN                                      00033500
033600     OPEN OUTPUT XFER-JOURNAL-OUT                                00033600
033700     OPEN OUTPUT XFER-RPT.                                       00033700
033800 700-EXIT.                                                       00033800
033900     EXIT.                                                       00033900
034000*                                                                 00034000
034100 705-GET-RUN-DATE-TIME.                                          00034100
034200     ACCEPT WS-RUN-DATE-6 FROM DATE.                             00034200
034300     ACCEPT WS-RUN-TIME-8 FROM TIME.                             00034300
034400     IF WS-RUN-YY < 50                                           00034400
034500         MOVE 20 TO WS-CENTURY                                  00034500
034600     ELSE                                                        00034600
034700         MOVE 19 TO WS-CENTURY                                  00034700
034800     END-IF.                                                     00034800
034900     COMPUTE WS-RUN-YYYY = (WS-CENTURY * 100) + WS-RUN-YY.       00034900
035000     STRING WS-RUN-YYYY WS-RUN-MM WS-RUN-DD                      00035000
035100            WS-CURR-HH WS-CURR-MIN WS-CURR-SS DELIMITED BY SIZE  00035100
035200         INTO WS-RUN-TIMESTAMP.                                  00035200
035300 705-EXIT.                                                       00035300
035400     EXIT.                                                       00035400
035500*                                                                 00035500
035600 706-LOAD-CARD-TABLE.                                            00035600
035650     PERFORM 706-READ-CARD-REC THRU 706-READ-EXIT                00035650
035680         UNTIL WS-CARDI-AT-EOF.                                  00035680
036700 706-EXIT.                                                       00036700
036800     EXIT.                                                       00036800
036810*                                                                 00036810
036820 706-READ-CARD-REC.                                              00036820
036830     READ CARD-MASTER-IN                                         00036830
036840         AT END MOVE 'Y' TO WS-CARDI-EOF-SW                      00036840
036850     END-READ.                                                   00036850
036860     IF NOT WS-CARDI-AT-EOF                                      00036860
036870         ADD 1 TO WS-CARD-COUNT                                  00036870
036880         PERFORM 706-MOVE-CARD-ENTRY THRU 706-MOVE-EXIT          00036880
036890     END-IF.                                                     00036890
036895 706-READ-EXIT.                                                  00036895
036898     EXIT.                                                       00036898
036900*                                                                 00036900
037000 706-MOVE-CARD-ENTRY.                                            00037000
037100     MOVE CARD-ID           TO CTB-CARD-ID (WS-CARD-COUNT).      00037100
037200     MOVE CARD-NUMBER       TO CTB-CARD-NUMBER (WS-CARD-COUNT).  00037200
037300     MOVE CARD-NUMBER-MASK  TO CTB-CARD-NUMBER-MASK (WS-CARD-COUNT).00037300
037400     MOVE CARD-HOLDER-NAME  TO CTB-CARD-HOLDER-NAME (WS-CARD-COUNT).00037400
037500     MOVE CARD-EXPIRY-DATE  TO CTB-CARD-EXPIRY-DATE (WS-CARD-COUNT).00037500
037600     MOVE CARD-STATUS       TO CTB-CARD-STATUS (WS-CARD-COUNT).  00037600
037700     MOVE CARD-BALANCE      TO CTB-CARD-BALANCE (WS-CARD-COUNT). 00037700
037800     MOVE CARD-CURRENCY     TO CTB-CARD-CURRENCY (WS-CARD-COUNT).00037800
037900     MOVE CARD-CREATED-TS   TO CTB-CARD-CREATED-TS (WS-CARD-COUNT).00037900
038000     MOVE CARD-UPDATED-TS   TO CTB-CARD-UPDATED-TS (WS-CARD-COUNT).00038000
038100     MOVE CARD-CUST-ID      TO CTB-CARD-CUST-ID (WS-CARD-COUNT). 00038100
038200 706-MOVE-EXIT.                                                  00038200
038300     EXIT.                                                       00038300
038400*                                                                 00038400
038500 710-READ-XFER-REQUEST.                                          00038500
038600     READ XFER-REQ-IN                                            00038600
038700         AT END MOVE 'Y' TO WS-XFRI-EOF-SW                      00038700
038800     END-READ.                                                   00038800
038900 710-EXIT.                                                       00038900
039000     EXIT.                                                       00039000
039100*                                                                 00039100
039200 780-WRITE-CARD-TABLE.                                           00039200
039300     PERFORM 780-WRITE-ONE-CARD THRU 780-WRITE-EXIT              00039300
039400         VARYING CARD-IDX FROM 1 BY 1                            00039400
039450         UNTIL CARD-IDX > WS-CARD-COUNT.                         00039450
039900 780-EXIT.                                                       00039900
040000     EXIT.                                                       00040000
040050*                                                                 00040050
040060 780-WRITE-ONE-CARD.                                             00040060
040070     PERFORM 785-MOVE-CARDO-FIELDS THRU 785-EXIT.                00040070
040080     WRITE CARDO-REC.                                            00040080
040090 780-WRITE-EXIT.                                                 00040090
040095     EXIT.                                                       00040095
040100*                                                                 00040100
040200 785-MOVE-CARDO-FIELDS.                                          00040200
040300     MOVE CTB-CARD-ID (CARD-IDX)          TO CARDO-ID.           00040300
040400     MOVE CTB-CARD-NUMBER (CARD-IDX)       TO CARDO-NUMBER.       00040400
040500     MOVE CTB-CARD-NUMBER-MASK (CARD-IDX)  TO CARDO-NUMBER-MASK.  00040500
040600     MOVE CTB-CARD-HOLDER-NAME (CARD-IDX)  TO CARDO-HOLDER-NAME.  00040600
040700     MOVE CTB-CARD-EXPIRY-DATE (CARD-IDX)  TO CARDO-EXPIRY-DATE.  00040700
040800     MOVE CTB-CARD-STATUS (CARD-IDX)       TO CARDO-STATUS.       00040800
040900     MOVE CTB-CARD-BALANCE (CARD-IDX)      TO CARDO-BALANCE.      00040900
041000     MOVE CTB-CARD-CURRENCY (CARD-IDX)     TO CARDO-CURRENCY.     00041000
041100     MOVE CTB-CARD-CREATED-TS (CARD-IDX)   TO CARDO-CREATED-TS.   00041100
041200     MOVE CTB-CARD-UPDATED-TS (CARD-IDX)   TO CARDO-UPDATED-TS.   00041200
041300     MOVE CTB-CARD-CUST-ID (CARD-IDX)      TO CARDO-CUST-ID.      00041300
041400 785-EXIT.                                                       00041400
041500     EXIT.                                                       00041500
041600*                                                                 00041600
041700 790-CLOSE-FILES.                                                 00041700
041800     CLOSE CARD-MASTER-IN                                        00041800
041900           CARD-MASTER-OUT                                        00041900
042000           XFER-REQ-IN                                          00042000
042100           XFER-JOURNAL-OUT                                      00042100
042200           XFER-RPT.                                             00042200
042300 790-EXIT.                                                       00042300
042400     EXIT.                                                       00042400
042500*                                                                 00042500
042600 800-PRINT-HEADING.                                               00042600
042700     WRITE RPT-RECORD FROM WS-HDR-LINE-1.                        00042700
042800 800-EXIT.                                                       00042800
042900     EXIT.                                                       00042900
043000*                                                                 00043000
043100 900-REPORT-XFER-STATS.                                          00043100
043200     MOVE NUM-READ     TO TL-READ.                               00043200
043300     WRITE RPT-RECORD FROM WS-TRAILER-LINE-1.                    00043300
043400     MOVE NUM-POSTED   TO TL-POSTED.                             00043400
043500     WRITE RPT-RECORD FROM WS-TRAILER-LINE-2.                    00043500
043600     MOVE NUM-REJECTED TO TL-REJECTED.                           00043600
043700     WRITE RPT-RECORD FROM WS-TRAILER-LINE-3.                    00043700
043800     MOVE WS-AMOUNT-POSTED TO TL-AMOUNT.                         00043800
043900     WRITE RPT-RECORD FROM WS-TRAILER-LINE-4.                    00043900
044000 900-EXIT.                                                       00044000
044100     EXIT.                                                       00044100
