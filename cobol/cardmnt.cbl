000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD SYSTEMS GROUP         00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  CARDMNT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. HASTINGS                                       00000700
000800* INSTALLATION: CARD SYSTEMS GROUP, DATA CENTER 2                00000800
000900* DATE-WRITTEN: 04/11/89                                         00000900
001000* DATE-COMPILED:                                                 00001000
001100* SECURITY: NONE                                                 00001100
001200*                                                                 00001200
001300* DAILY CARD-MAINTENANCE RUN.  READS CARD-MAINT-IN, ONE RECORD    00001300
001400* PER MAINTENANCE REQUEST FROM THE CARD DESK, AND APPLIES EACH    00001400
001500* ACTION AGAINST THE CARD MASTER -- CREATE, BLOCK, UNBLOCK,       00001500
001600* ACTIVATE OR DELETE.  THE ENTIRE CARD MASTER IS LOADED INTO AN   00001600
001700* IN-STORAGE TABLE AT START OF RUN (THE MASTER IS NOT KEYED, SO   00001700
001800* CARD-NUMBER AND CARD-ID LOOKUPS ARE BOTH RESOLVED BY TABLE       00001800
001900* SEARCH) AND THE WHOLE TABLE IS REWRITTEN TO CARD-MASTER-OUT     00001900
002000* AT END OF RUN.  NEW CARD NUMBERS ARE DRAWN BY THE CALLED         00002000
002100* SUBROUTINE CRDNOGEN.                                            00002100
002200*                                                                 00002200
002300* CHANGE LOG                                                     00002300
002400*   04/11/89  RBH  ORIGINAL CODING, CARD-SYSTEM CONVERSION.      00002400
002500*   07/20/92  RBH  ADDED CARD-CURRENCY ON CREATE FOR THE MULTI-   00002500
002600*                   CURRENCY PILOT.                              00002600
002700*   11/05/98  LDM  Y2K -- TIMESTAMPS AND EXPIRY DATE WIDENED TO   00002700
002800*                   CCYY FORM; RUN-DATE ARITHMETIC RE-VERIFIED   00002800
002900*                   ACROSS THE CENTURY BOUNDARY.                 00002900
003000*   06/30/03  PJT  REQ 4417 ADDED CARD-NUMBER-MASK ON CREATE AND  00003000
003100*                   THE "CANNOT UNBLOCK EXPIRED CARD" EDIT.      00003100
003200*   03/14/12  DSW  REQ 7710 CARD-BALANCE REPACKED AS COMP-3 TO    00003200
003300*                   MATCH THE REVISED CARDMSTR LAYOUT.           00003300
003310*   03/03/14  DSW  REQ 8855 CARD-ID ON CREATE WAS BEING TAKEN     00003310
003320*                   STRAIGHT FROM THE MAINTENANCE RECORD, WHICH   00003320
003330*                   IS SUPPOSED TO CARRY A BLANK KEY ON CREATE --  00003330
003340*                   ADDED NUM-NEXT-CARD-ID, SEEDED FROM THE       00003340
003350*                   HIGHEST CARD-ID ON FILE BY THE NEW            00003350
003360*                   708-SEED-NEXT-CARD-ID PARAGRAPH, AND THE KEY  00003360
003370*                   IS NOW SYSTEM-GENERATED ON CREATE.            00003370
003380*   06/11/14  DSW  REQ 9010 CREATE WAS WRITING A CARD-HOLDER-NAME 00003380
003390*                   OF ANY LENGTH, INCLUDING BLANK, STRAIGHT TO   00003390
003391*                   THE MASTER -- ADDED A TRIMMED-LENGTH EDIT      00003391
003392*                   (INSPECT TALLYING FOR TRAILING SPACES) THAT   00003392
003393*                   REJECTS ANYTHING UNDER 2 CHARACTERS, SAME AS  00003393
003394*                   THE USER-NOT-FOUND REJECT PATH.               00003394
003400****************************************************************  00003400
003500 IDENTIFICATION DIVISION.                                        00003500
003600 PROGRAM-ID. CARDMNT.                                            00003600
003700 AUTHOR. R. B. HASTINGS.                                         00003700
003800 INSTALLATION. CARD SYSTEMS GROUP, DATA CENTER 2.                00003800
003900 DATE-WRITTEN. 04/11/89.                                         00003900
004000 DATE-COMPILED.                                                  00004000
004100 SECURITY. NONE.                                                 00004100
004200 ENVIRONMENT DIVISION.                                           00004200
004300 CONFIGURATION SECTION.                                          00004300
004400 SOURCE-COMPUTER. IBM-370.                                       00004400
004500 OBJECT-COMPUTER. IBM-370.                                       00004500
004600 SPECIAL-NAMES.                                                  00004600
004700     C01 IS TOP-OF-FORM                                          00004700
004800     UPSI-0 IS WS-RERUN-SWITCH                                   00004800
004900         ON STATUS IS WS-RERUN-REQUESTED                        00004900
005000         OFF STATUS IS WS-NORMAL-RUN.                            00005000
005100 INPUT-OUTPUT SECTION.                                           00005100
005200 FILE-CONTROL.                                                   00005200
005300     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSI                    00005300
005400         ORGANIZATION IS SEQUENTIAL                              00005400
005500         FILE STATUS IS WS-CARDI-STATUS.                         00005500
005600     SELECT CARD-MASTER-OUT ASSIGN TO CARDMSO                    00005600
005700         ORGANIZATION IS SEQUENTIAL                              00005700
005800         FILE STATUS IS WS-CARDO-STATUS.                         00005800
005900     SELECT CUSTOMER-MASTER-IN ASSIGN TO CUSTMSI                 00005900
006000         ORGANIZATION IS SEQUENTIAL                              00006000
006100         FILE STATUS IS WS-CUSTI-STATUS.                         00006100
006200     SELECT CARD-MAINT-IN ASSIGN TO CARDMNTI                     00006200
006300         ORGANIZATION IS LINE SEQUENTIAL                         00006300
006400         FILE STATUS IS WS-CMRI-STATUS.                          00006400
006500     SELECT CARD-MAINT-RPT ASSIGN TO CARDMRPT                    00006500
006600         ORGANIZATION IS LINE SEQUENTIAL                         00006600
006700         FILE STATUS IS WS-RPT-STATUS.                           00006700
006800 DATA DIVISION.                                                  00006800
006900 FILE SECTION.                                                   00006900
007000 FD  CARD-MASTER-IN                                              00007000
007100     LABEL RECORD IS STANDARD.                                   00007100
007200     COPY CARDMSTR.                                              00007200
007300 FD  CARD-MASTER-OUT                                             00007300
007400     LABEL RECORD IS STANDARD.                                   00007400
007500     COPY CARDMSTR REPLACING ==CARD-== BY ==CARDO-==.            00007500
007600 FD  CUSTOMER-MASTER-IN                                          00007600
007700     LABEL RECORD IS STANDARD.                                   00007700
007800     COPY CUSTMSTR.                                               00007800
007900 FD  CARD-MAINT-IN                                               00007900
008000     LABEL RECORD IS OMITTED.                                    00008000
008100     COPY CARDMNTI.                                              00008100
008200 FD  CARD-MAINT-RPT                                              00008200
008300     LABEL RECORD IS OMITTED.                                    00008300
008400 01  RPT-RECORD                       PIC X(132).                00008400
008500****************************************************************  00008500
008600 WORKING-STORAGE SECTION.                                        00008600
008700*                                                                 00008700
008800 01  WS-FILE-STATUSES.                                           00008800
008900     05  WS-CARDI-STATUS           PIC XX.                       00008900
009000     05  WS-CARDO-STATUS           PIC XX.                       00009000
009100     05  WS-CUSTI-STATUS           PIC XX.                       00009100
009200     05  WS-CMRI-STATUS            PIC XX.                       00009200
009300     05  WS-RPT-STATUS             PIC XX.                       00009300
009400*                                                                 00009400
009500 01  WS-SWITCHES.                                                00009500
009600     05  WS-CARDI-EOF-SW           PIC X      VALUE 'N'.          00009600
009700         88  WS-CARDI-AT-EOF           VALUE 'Y'.                 00009700
009800     05  WS-CUSTI-EOF-SW           PIC X      VALUE 'N'.          00009800
009900         88  WS-CUSTI-AT-EOF           VALUE 'Y'.                 00009900
010000     05  WS-CMRI-EOF-SW            PIC X      VALUE 'N'.          00010000
010100         88  WS-CMRI-AT-EOF            VALUE 'Y'.                 00010100
010200     05  WS-CUST-FOUND-SW          PIC X      VALUE 'N'.          00010200
010300         88  WS-CUST-FOUND             VALUE 'Y'.                 00010300
010400     05  WS-CARD-FOUND-SW          PIC X      VALUE 'N'.          00010400
010500         88  WS-CARD-FOUND             VALUE 'Y'.                 00010500
010600*                                                                 00010600
010700 01  WS-RUN-COUNTERS.                                             00010700
010800     05  NUM-CREATED               PIC S9(7)  COMP  VALUE 0.      00010800
010900     05  NUM-BLOCKED               PIC S9(7)  COMP  VALUE 0.      00010900
011000     05  NUM-UNBLOCKED             PIC S9(7)  COMP  VALUE 0.      00011000
011100     05  NUM-ACTIVATED             PIC S9(7)  COMP  VALUE 0.      00011100
011200     05  NUM-DELETED               PIC S9(7)  COMP  VALUE 0.      00011200
011300     05  NUM-REJECTED              PIC S9(7)  COMP  VALUE 0.      00011300
011400*                                                                 00011400
011410 77  NUM-NEXT-CARD-ID          PIC S9(11) COMP  VALUE 0.     CR8855 00011410
011420*   NUM-NEXT-CARD-ID IS SEEDED FROM THE HIGHEST CARD-ID ALREADY    CR8855 00011420
011430*   ON FILE BY 706-SEED-NEXT-CARD-ID, BELOW, ONCE THE MASTER IS    CR8855 00011430
011440*   LOADED -- SEE THE CHANGE LOG.                                 CR8855 00011440
011450*                                                           REQ9010 00011450
011460* WORK FIELDS FOR THE HOLDER-NAME LENGTH EDIT ON CREATE -- NO       REQ9010 00011460
011470* FUNCTION ALLOWED, SO THE TRIMMED LENGTH IS GOTTEN BY TALLYING    REQ9010 00011470
011480* TRAILING SPACES AND SUBTRACTING FROM THE FIELD WIDTH.            REQ9010 00011480
011490 77  WS-HOLDER-TRAIL-SPACES    PIC 9(3)   COMP  VALUE 0.      REQ9010 00011490
011495 77  WS-HOLDER-LEN             PIC 9(3)   COMP  VALUE 0.      REQ9010 00011495
011500* CARD MASTER LOADED ENTIRELY INTO STORAGE -- THE MASTER FILE     00011500
011600* CARRIES NO ALTERNATE KEY, SO NUMBER LOOKUPS ON CREATE/TRANSFER  00011600
011700* CAN ONLY BE DONE BY SCANNING THIS TABLE.  DELETED ENTRIES ARE   00011700
011800* SPLICED OUT BY 780-WRITE-CARD-TABLE, NOT LEFT AS GAPS.          00011800
011900 01  WS-CARD-COUNT                 PIC 9(5)   COMP  VALUE 0.      00011900
012000 01  CARD-TABLE.                                                  00012000
012100     05  CARD-TBL-ENTRY OCCURS 5000 TIMES                         00012100
012200                        INDEXED BY CARD-IDX.                      00012200
012300         10  CTB-CARD-ID             PIC 9(12).                  00012300
012400         10  CTB-CARD-NUMBER         PIC 9(16).                  00012400
012500         10  CTB-CARD-NUMBER-MASK    PIC X(19).                  00012500
012600         10  CTB-CARD-HOLDER-NAME    PIC X(100).                 00012600
012700         10  CTB-CARD-EXPIRY-DATE    PIC 9(8).                   00012700
012800         10  CTB-CARD-STATUS         PIC X(8).                   00012800
012900             88  CTB-IS-ACTIVE           VALUE 'ACTIVE  '.        00012900
013000             88  CTB-IS-BLOCKED          VALUE 'BLOCKED '.        00013000
013100             88  CTB-IS-EXPIRED          VALUE 'EXPIRED '.        00013100
013200         10  CTB-CARD-BALANCE        PIC S9(13)V99 COMP-3.        00013200
013300         10  CTB-CARD-CURRENCY       PIC X(3).                   00013300
013400         10  CTB-CARD-CREATED-TS     PIC 9(14).                  00013400
013500         10  CTB-CARD-UPDATED-TS     PIC 9(14).                  00013500
013600         10  CTB-CARD-CUST-ID        PIC 9(12).                  00013600
013700         10  CTB-DELETED-SW          PIC X     VALUE 'N'.         00013700
013800             88  CTB-IS-DELETED          VALUE 'Y'.               00013800
013900*                                                                 00013900
014000 01  WS-CARD-NUMBER-TABLE.                                       00014000
014100     05  WS-CARD-NUM-ENTRY PIC 9(16) OCCURS 5000 TIMES.           00014100
014200*                                                                 00014200
014300 01  WS-CUST-COUNT                 PIC 9(5)   COMP  VALUE 0.      00014300
014400 01  CUST-ID-TABLE.                                               00014400
014500     05  CTC-CUST-ID PIC 9(12) OCCURS 5000 TIMES                  00014500
014600                     INDEXED BY CUST-IDX.                        00014600
014700*                                                                 00014700
014800* WORK AREAS FOR THE RUN CLOCK AND EXPIRY-DATE ARITHMETIC.  THE   00014800
014900* CENTURY IS WINDOWED OFF THE TWO-DIGIT YEAR RETURNED BY ACCEPT   00014900
015000* FROM DATE -- THE SAME FIX LDM PUT INTO THE SHOP'S OTHER DATE    00015000
015100* ROUTINES FOR Y2K.                                              00015100
015200 01  WS-RUN-DATE-6                 PIC 9(6).                     00015200
015300 01  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.                    00015300
015400     05  WS-RUN-YY                 PIC 9(2).                     00015400
015500     05  WS-RUN-DATE-6-MM          PIC 9(2).                     00015500
015600     05  WS-RUN-DATE-6-DD          PIC 9(2).                     00015600
015700 01  WS-RUN-TIME-8                 PIC 9(8).                     00015700
015800 01  WS-RUN-TIME-8-R REDEFINES WS-RUN-TIME-8.                    00015800
015900     05  WS-CURR-HH                PIC 9(2).                     00015900
016000     05  WS-CURR-MIN               PIC 9(2).                     00016000
016100     05  WS-CURR-SS                PIC 9(2).                     00016100
016200     05  FILLER                    PIC 9(2).                     00016200
016300 01  WS-CENTURY                    PIC 9(2).                     00016300
016400 01  WS-RUN-TIMESTAMP              PIC 9(14).                    00016400
016410 01  WS-RUN-DATE-N                 PIC 9(8).                     00016410
016420 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-N.                  00016420
016430     05  WS-RUN-YYYY               PIC 9(4).                     00016430
016440     05  WS-RUN-MM                 PIC 9(2).                     00016440
016450     05  WS-RUN-DD                 PIC 9(2).                     00016450
016460 01  WS-EXPIRY-DATE-N              PIC 9(8).                     00016460
016470 01  WS-EXPIRY-DATE-PARTS REDEFINES WS-EXPIRY-DATE-N.            00016470
016480     05  WS-EXP-YYYY               PIC 9(4).                     00016480
016490     05  WS-EXP-MM                 PIC 9(2).                     00016490
016495     05  WS-EXP-DD                 PIC 9(2).                     00016495
016700*                                                                 00016700
016800 01  WS-NEW-CARD-NUMBER            PIC 9(16).                    00016800
016900 01  WS-NEW-CARD-NUMBER-R REDEFINES WS-NEW-CARD-NUMBER.          00016900
017000     05  FILLER                    PIC 9(12).                    00017000
017100     05  WS-LAST-FOUR              PIC 9(4).                     00017100
017200 01  WS-NEW-CARD-MASK              PIC X(19).                    00017200
017300 01  WS-SEED-WORK                  PIC 9(9)   COMP  VALUE 1.      00017300
017400*                                                                 00017400
017500* CALL PARAMETERS FOR CRDNOGEN.                                  00017500
017600 01  LK-GEN-PARMS.                                               00017600
017700     05  LK-CARD-COUNT             PIC 9(5)   COMP.               00017700
017800     05  LK-SEED                   PIC 9(9)   COMP.               00017800
017900     05  LK-NEW-CARD-NUMBER        PIC 9(16).                    00017900
018000*                                                                 00018000
018100 01  WS-DETAIL-MSG                 PIC X(40)  VALUE SPACES.       00018100
018200*                                                                 00018200
018300* RETAINED FROM THE SHOP'S OLD DEBUG-LAB TEMPLATE -- HARMLESS,    00018300
018400* NEVER SET, LEFT SO A FAULT-ANALYSIS DUMP STILL SHOWS IT.        00018400
018500 01  ABEND-TEST                    PIC X(2).                     00018500
018600 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.         00018600
018700*                                                                 00018700
018800* REPORT PRINT LINES.                                            00018800
018900 01  WS-HDR-LINE-1.                                              00018900
019000     05  FILLER                    PIC X(30)                     00019000
019100         VALUE 'CARDMNT  -  CARD MAINTENANCE RUN'.                00019100
019200     05  FILLER                    PIC X(102) VALUE SPACES.      00019200
019300 01  WS-DETAIL-LINE.                                             00019300
019400     05  DL-CARD-ID                PIC Z(11)9.                   00019400
019500     05  FILLER                    PIC X(2)   VALUE SPACES.      00019500
019600     05  DL-ACTION                 PIC X(10).                   00019600
019700     05  FILLER                    PIC X(2)   VALUE SPACES.      00019700
019800     05  DL-MESSAGE                PIC X(40).                   00019800
019900     05  FILLER                    PIC X(66)  VALUE SPACES.      00019900
020000 01  WS-TRAILER-LINE-1.                                          00020000
020100     05  FILLER PIC X(20) VALUE 'CARDS CREATED    . . '.          00020100
020200     05  TL-CREATED                PIC ZZZ,ZZ9.                  00020200
020300     05  FILLER                    PIC X(105) VALUE SPACES.      00020300
020400 01  WS-TRAILER-LINE-2.                                          00020400
020500     05  FILLER PIC X(20) VALUE 'CARDS BLOCKED    . . '.          00020500
020600     05  TL-BLOCKED                PIC ZZZ,ZZ9.                  00020600
020700     05  FILLER                    PIC X(105) VALUE SPACES.      00020700
020800 01  WS-TRAILER-LINE-3.                                          00020800
020900     05  FILLER PIC X(20) VALUE 'CARDS UNBLOCKED  . . '.          00020900
021000     05  TL-UNBLOCKED              PIC ZZZ,ZZ9.                  00021000
021100     05  FILLER                    PIC X(105) VALUE SPACES.      00021100
021200 01  WS-TRAILER-LINE-4.                                          00021200
021300     05  FILLER PIC X(20) VALUE 'CARDS ACTIVATED  . . '.          00021300
021400     05  TL-ACTIVATED              PIC ZZZ,ZZ9.                  00021400
021500     05  FILLER                    PIC X(105) VALUE SPACES.      00021500
021600 01  WS-TRAILER-LINE-5.                                          00021600
021700     05  FILLER PIC X(20) VALUE 'CARDS DELETED    . . '.          00021700
021800     05  TL-DELETED                PIC ZZZ,ZZ9.                  00021800
021900     05  FILLER                    PIC X(105) VALUE SPACES.      00021900
022000 01  WS-TRAILER-LINE-6.                                          00022000
022100     05  FILLER PIC X(20) VALUE 'TRANS REJECTED   . . '.          00022100
022200     05  TL-REJECTED               PIC ZZZ,ZZ9.                  00022200
022300     05  FILLER                    PIC X(105) VALUE SPACES.      00022300
022400****************************************************************  00022400
022500 PROCEDURE DIVISION.                                             00022500
022600****************************************************************  00022600
022700 000-MAIN-CONTROL.                                                00022700
022800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00022800
022900     PERFORM 705-GET-RUN-DATE-TIME THRU 705-EXIT.                00022900
023000     PERFORM 706-LOAD-CARD-TABLE THRU 706-EXIT.                  00023000
023010     PERFORM 708-SEED-NEXT-CARD-ID THRU 708-EXIT.           CR8855 00023010
023100     PERFORM 707-LOAD-CUST-TABLE THRU 707-EXIT.                  00023100
023200     PERFORM 710-READ-CARD-MAINT THRU 710-EXIT.                  00023200
023300     PERFORM 100-PROCESS-CARD-TRANS THRU 100-EXIT                00023300
023400         UNTIL WS-CMRI-AT-EOF.                                   00023400
023500     PERFORM 780-WRITE-CARD-TABLE THRU 780-EXIT.                 00023500
023600     PERFORM 800-PRINT-HEADING THRU 800-EXIT.                    00023600
023700     PERFORM 900-REPORT-CARD-STATS THRU 900-EXIT.                00023700
023800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      00023800
023900     GOBACK.                                                     00023900
024000*                                                                 00024000
024100 100-PROCESS-CARD-TRANS.                                         00024100
024200     EVALUATE TRUE                                               00024200
024300         WHEN CMR-IS-CREATE                                       00024300
024400             PERFORM 210-PROCESS-CREATE-TRAN THRU 210-EXIT       00024400
024500         WHEN CMR-IS-BLOCK                                        00024500
024600             PERFORM 220-PROCESS-BLOCK-TRAN THRU 220-EXIT         00024600
024700         WHEN CMR-IS-UNBLOCK                                      00024700
024800             PERFORM 230-PROCESS-UNBLOCK-TRAN THRU 230-EXIT       00024800
024900         WHEN CMR-IS-ACTIVATE                                     00024900
025000             PERFORM 240-PROCESS-ACTIVATE-TRAN THRU 240-EXIT      00025000
025100         WHEN CMR-IS-DELETE                                       00025100
025200             PERFORM 250-PROCESS-DELETE-TRAN THRU 250-EXIT       00025200
025300         WHEN OTHER                                               00025300
025400             ADD 1 TO NUM-REJECTED                                00025400
025500             MOVE 'INVALID ACTION CODE' TO WS-DETAIL-MSG          00025500
025600             MOVE ZERO TO DL-CARD-ID                             00025600
025700             PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT          00025700
025800     END-EVALUATE.                                                00025800
025900     PERFORM 710-READ-CARD-MAINT THRU 710-EXIT.                  00025900
026000 100-EXIT.                                                       00026000
026100     EXIT.                                                       00026100
026200*                                                                 00026200
026300 210-PROCESS-CREATE-TRAN.                                   CR4417 00026300
026400     SET WS-CUST-FOUND TO FALSE.                                  00026400
026500     IF WS-CUST-COUNT > 0                                        00026500
026510         SET CUST-IDX TO 1                                        00026510
026600         SEARCH CTC-CUST-ID                                      00026600
026700             AT END SET WS-CUST-FOUND TO FALSE                   00026700
026800             WHEN CTC-CUST-ID (CUST-IDX) = CMR-CUST-ID            00026800
026900                 SET WS-CUST-FOUND TO TRUE                       00026900
027000         END-SEARCH                                              00027000
027100     END-IF.                                                     00027100
027200     IF NOT WS-CUST-FOUND                                        00027200
027300         ADD 1 TO NUM-REJECTED                                   00027300
027400         MOVE 'USER NOT FOUND' TO WS-DETAIL-MSG                  00027400
027500         MOVE CMR-CUST-ID TO DL-CARD-ID                          00027500
027600         PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT             00027600
027700         GO TO 210-EXIT                                          00027700
027800     END-IF.                                                     00027800
027810     MOVE 0 TO WS-HOLDER-TRAIL-SPACES.                        REQ9010 00027810
027820     INSPECT CMR-HOLDER-NAME TALLYING WS-HOLDER-TRAIL-SPACES  REQ9010 00027820
027830         FOR TRAILING SPACES.                                 REQ9010 00027830
027840     COMPUTE WS-HOLDER-LEN =                                  REQ9010 00027840
027850         100 - WS-HOLDER-TRAIL-SPACES.                         REQ9010 00027850
027860     IF WS-HOLDER-LEN < 2                                      REQ9010 00027860
027870         ADD 1 TO NUM-REJECTED                                 REQ9010 00027870
027880         MOVE 'INVALID HOLDER NAME' TO WS-DETAIL-MSG           REQ9010 00027880
027890         MOVE CMR-CUST-ID TO DL-CARD-ID                        REQ9010 00027890
027895         PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT           REQ9010 00027895
027897         GO TO 210-EXIT                                        REQ9010 00027897
027899     END-IF.                                                   REQ9010 00027899
027900     MOVE WS-CARD-COUNT TO LK-CARD-COUNT.                        00028000
028100     MOVE WS-SEED-WORK TO LK-SEED.                               00028100
028200     CALL 'CRDNOGEN' USING LK-GEN-PARMS, WS-CARD-NUMBER-TABLE.   00028200
028300     MOVE LK-SEED TO WS-SEED-WORK.                               00028300
028400     MOVE LK-NEW-CARD-NUMBER TO WS-NEW-CARD-NUMBER.              00028400
028500     STRING '**** **** **** ' DELIMITED BY SIZE                 00028500
028600            WS-LAST-FOUR       DELIMITED BY SIZE                 00028600
028700         INTO WS-NEW-CARD-MASK.                                  00028700
028800     ADD 1 TO WS-CARD-COUNT.                                     00028800
028900     SET CARD-IDX TO WS-CARD-COUNT.                              00028900
028950     ADD 1 TO NUM-NEXT-CARD-ID.                              CR8855 00028950
028970     MOVE NUM-NEXT-CARD-ID     TO CTB-CARD-ID (CARD-IDX).    CR8855 00028970
029100     MOVE WS-NEW-CARD-NUMBER   TO CTB-CARD-NUMBER (CARD-IDX).     00029100
029200     MOVE WS-NEW-CARD-NUMBER   TO WS-CARD-NUM-ENTRY (WS-CARD-COUNT).00029200
029300     MOVE WS-NEW-CARD-MASK     TO CTB-CARD-NUMBER-MASK (CARD-IDX).00029300
029400     MOVE CMR-HOLDER-NAME TO CTB-CARD-HOLDER-NAME (CARD-IDX).    00029400
029500     INSPECT CTB-CARD-HOLDER-NAME (CARD-IDX)                     00029500
029550         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                 00029550
029580         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                00029580
029600     MOVE WS-RUN-YYYY TO WS-EXP-YYYY.                            00029600
029700     ADD 4 TO WS-EXP-YYYY.                                       00029700
029800     MOVE WS-RUN-MM   TO WS-EXP-MM.                              00029800
029900     MOVE WS-RUN-DD   TO WS-EXP-DD.                              00029900
030000     MOVE WS-EXPIRY-DATE-N TO CTB-CARD-EXPIRY-DATE (CARD-IDX).   00030000
030100     MOVE 'ACTIVE  '       TO CTB-CARD-STATUS (CARD-IDX).        00030100
030200     MOVE CMR-INIT-BALANCE TO CTB-CARD-BALANCE (CARD-IDX).       00030200
030300     IF CMR-CURRENCY = SPACES                                    00030300
030400         MOVE 'RUB' TO CTB-CARD-CURRENCY (CARD-IDX)              00030400
030500     ELSE                                                        00030500
030600         MOVE CMR-CURRENCY TO CTB-CARD-CURRENCY (CARD-IDX)        00030600
030700     END-IF.                                                     00030700
030800     MOVE WS-RUN-TIMESTAMP TO CTB-CARD-CREATED-TS (CARD-IDX).    00030800
030900     MOVE WS-RUN-TIMESTAMP TO CTB-CARD-UPDATED-TS (CARD-IDX).    00030900
031000     MOVE CMR-CUST-ID      TO CTB-CARD-CUST-ID (CARD-IDX).        00031000
031100     MOVE 'N'              TO CTB-DELETED-SW (CARD-IDX).         00031100
031200     ADD 1 TO NUM-CREATED.                                       00031200
031300     MOVE 'CARD CREATED - NUMBER ' TO WS-DETAIL-MSG.             00031300
031400     MOVE NUM-NEXT-CARD-ID TO DL-CARD-ID.                   CR8855 00031400
031500     PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT.                00031500
031600     MOVE WS-NEW-CARD-NUMBER TO DL-MESSAGE OF WS-DETAIL-LINE.    00031600
031700     PERFORM 840-PRINT-NUMBER-LINE THRU 840-EXIT.                00031700
031800 210-EXIT.                                                       00031800
031900     EXIT.                                                       00031900
032000*                                                                 00032000
032100 220-PROCESS-BLOCK-TRAN.                                         00032100
032200     PERFORM 260-FIND-CARD-BY-ID THRU 260-EXIT.                  00032200
032300     IF NOT WS-CARD-FOUND                                        00032300
032400         PERFORM 270-REJECT-CARD-NOT-FOUND THRU 270-EXIT         00032400
032500         GO TO 220-EXIT                                          00032500
032600     END-IF.                                                     00032600
032700     MOVE 'BLOCKED '           TO CTB-CARD-STATUS (CARD-IDX).    00032700
032800     MOVE WS-RUN-TIMESTAMP     TO CTB-CARD-UPDATED-TS (CARD-IDX). 00032800
032900     ADD 1 TO NUM-BLOCKED.                                       00032900
033000     MOVE 'CARD BLOCKED'       TO WS-DETAIL-MSG.                 00033000
033100     MOVE CMR-CARD-ID          TO DL-CARD-ID.                    00033100
033200     PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT.                00033200
033300 220-EXIT.                                                       00033300
033400     EXIT.                                                       00033400
033500*                                                                 00033500
033600 230-PROCESS-UNBLOCK-TRAN.                                  CR4417 00033600
033700     PERFORM 260-FIND-CARD-BY-ID THRU 260-EXIT.                  00033700
033800     IF NOT WS-CARD-FOUND                                        00033800
033900         PERFORM 270-REJECT-CARD-NOT-FOUND THRU 270-EXIT         00033900
034000         GO TO 230-EXIT                                          00034000
034100     END-IF.                                                     00034100
034200     IF CTB-IS-EXPIRED (CARD-IDX)                                00034200
034300         ADD 1 TO NUM-REJECTED                                   00034300
034400         MOVE 'CANNOT UNBLOCK EXPIRED CARD' TO WS-DETAIL-MSG     00034400
034500         MOVE CMR-CARD-ID TO DL-CARD-ID                          00034500
034600         PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT             00034600
034700         GO TO 230-EXIT                                          00034700
034800     END-IF.                                                     00034800
034900     MOVE 'ACTIVE  '           TO CTB-CARD-STATUS (CARD-IDX).    00034900
035000     MOVE WS-RUN-TIMESTAMP     TO CTB-CARD-UPDATED-TS (CARD-IDX). 00035000
035100     ADD 1 TO NUM-UNBLOCKED.                                     00035100
035200     MOVE 'CARD UNBLOCKED'     TO WS-DETAIL-MSG.                 00035200
035300     MOVE CMR-CARD-ID          TO DL-CARD-ID.                    00035300
035400     PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT.                00035400
035500 230-EXIT.                                                       00035500
035600     EXIT.                                                       00035600
035700*                                                                 00035700
035800 240-PROCESS-ACTIVATE-TRAN.                                      00035800
035900     PERFORM 260-FIND-CARD-BY-ID THRU 260-EXIT.                  00035900
036000     IF NOT WS-CARD-FOUND                                        00036000
036100         PERFORM 270-REJECT-CARD-NOT-FOUND THRU 270-EXIT         00036100
036200         GO TO 240-EXIT                                          00036200
036300     END-IF.                                                     00036300
036400     MOVE 'ACTIVE  '           TO CTB-CARD-STATUS (CARD-IDX).    00036400
036500     MOVE WS-RUN-TIMESTAMP     TO CTB-CARD-UPDATED-TS (CARD-IDX). 00036500
036600     ADD 1 TO NUM-ACTIVATED.                                     00036600
036700     MOVE 'CARD ACTIVATED'     TO WS-DETAIL-MSG.                 00036700
036800     MOVE CMR-CARD-ID          TO DL-CARD-ID.                    00036800
036900     PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT.                00036900
037000 240-EXIT.                                                       00037000
037100     EXIT.                                                       00037100
037200*                                                                 00037200
037300 250-PROCESS-DELETE-TRAN.                                        00037300
037400     PERFORM 260-FIND-CARD-BY-ID THRU 260-EXIT.                  00037400
037500     IF NOT WS-CARD-FOUND                                        00037500
037600         PERFORM 270-REJECT-CARD-NOT-FOUND THRU 270-EXIT         00037600
037700         GO TO 250-EXIT                                          00037700
037800     END-IF.                                                     00037800
037900     SET CTB-IS-DELETED (CARD-IDX) TO TRUE.                      00037900
038000     ADD 1 TO NUM-DELETED.                                       00038000
038100     MOVE 'CARD DELETED'       TO WS-DETAIL-MSG.                 00038100
038200     MOVE CMR-CARD-ID          TO DL-CARD-ID.                    00038200
038300     PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT.                00038300
038400 250-EXIT.                                                       00038400
038500     EXIT.                                                       00038500
038600*                                                                 00038600
038700 260-FIND-CARD-BY-ID.                                            00038700
038800     SET WS-CARD-FOUND TO FALSE.                                  00038800
038900     IF WS-CARD-COUNT > 0                                        00038900
038950         SET CARD-IDX TO 1                                        00038950
039000         SEARCH CARD-TBL-ENTRY                                   00039000
039100             AT END SET WS-CARD-FOUND TO FALSE                   00039100
039200             WHEN CTB-CARD-ID (CARD-IDX) = CMR-CARD-ID            00039200
039300                 IF NOT CTB-IS-DELETED (CARD-IDX)                00039300
039400                     SET WS-CARD-FOUND TO TRUE                   00039400
039500                 END-IF                                          00039500
039600         END-SEARCH                                              00039600
039700     END-IF.                                                     00039700
039800 260-EXIT.                                                       00039800
039900     EXIT.                                                       00039900
040000*                                                                 00040000
040100 270-REJECT-CARD-NOT-FOUND.                                      00040100
040200     ADD 1 TO NUM-REJECTED.                                      00040200
040300     MOVE 'CARD NOT FOUND'     TO WS-DETAIL-MSG.                 00040300
040400     MOVE CMR-CARD-ID          TO DL-CARD-ID.                    00040400
040500     PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT.                00040500
040600 270-EXIT.                                                       00040600
040700     EXIT.                                                       00040700
040800*                                                                 00040800
040900 700-OPEN-FILES.                                                 00040900
041000     OPEN INPUT  CARD-MASTER-IN                                  00041000
041100     OPEN OUTPUT CARD-MASTER-OUT                                 00041100
041200     OPEN INPUT  CUSTOMER-MASTER-IN                               00041200
041300     OPEN INPUT  CARD-MAINT-IN                                   00041300
041400     OPEN OUTPUT CARD-MAINT-RPT.                                 00041400
041500 700-EXIT.                                                       00041500
041600     EXIT.                                                       00041600
041700*                                                                 00041700
041800 705-GET-RUN-DATE-TIME.                                          00041800
041900     ACCEPT WS-RUN-DATE-6 FROM DATE.                             00041900
042000     ACCEPT WS-RUN-TIME-8 FROM TIME.                             00042000
042100     IF WS-RUN-YY < 50                                           00042100
042200         MOVE 20 TO WS-CENTURY                                  00042200
042300     ELSE                                                        00042300
042400         MOVE 19 TO WS-CENTURY                                  00042400
042500     END-IF.                                                     00042500
042600     COMPUTE WS-RUN-YYYY = (WS-CENTURY * 100) + WS-RUN-YY.       00042600
042700     MOVE WS-RUN-DATE-6-MM TO WS-RUN-MM.                         00042700
042800     MOVE WS-RUN-DATE-6-DD TO WS-RUN-DD.                         00042800
042900     STRING WS-RUN-YYYY WS-RUN-MM WS-RUN-DD                      00042900
043000            WS-CURR-HH WS-CURR-MIN WS-CURR-SS DELIMITED BY SIZE  00043000
043100         INTO WS-RUN-TIMESTAMP.                                  00043100
043200     MOVE WS-CURR-SS TO WS-SEED-WORK.                            00043200
043300     IF WS-SEED-WORK = 0                                         00043300
043400         MOVE 1 TO WS-SEED-WORK                                 00043400
043500     END-IF.                                                     00043500
060000 705-EXIT.                                                       00060000
060100     EXIT.                                                       00060100
060200*                                                                 00060200
060300 706-LOAD-CARD-TABLE.                                            00060300
060400     PERFORM 706-READ-CARD-REC THRU 706-READ-EXIT                00060400
060500         UNTIL WS-CARDI-AT-EOF.                                  00060500
060600 706-EXIT.                                                       00060600
060700     EXIT.                                                       00060700
060800*                                                                 00060800
060900 706-READ-CARD-REC.                                              00060900
061000     READ CARD-MASTER-IN                                         00061000
061100         AT END MOVE 'Y' TO WS-CARDI-EOF-SW                      00061100
061200     END-READ.                                                   00061200
061300     IF NOT WS-CARDI-AT-EOF                                      00061300
061400         ADD 1 TO WS-CARD-COUNT                                  00061400
061500         PERFORM 706-MOVE-CARD-ENTRY THRU 706-MOVE-EXIT          00061500
061600     END-IF.                                                     00061600
061700 706-READ-EXIT.                                                  00061700
061800     EXIT.                                                       00061800
061900*                                                                 00061900
062000 706-MOVE-CARD-ENTRY.                                            00062000
062100     MOVE CARD-ID           TO CTB-CARD-ID (WS-CARD-COUNT).      00062100
062200     MOVE CARD-NUMBER       TO CTB-CARD-NUMBER (WS-CARD-COUNT).  00062200
062300     MOVE CARD-NUMBER       TO WS-CARD-NUM-ENTRY (WS-CARD-COUNT).00062300
062400     MOVE CARD-NUMBER-MASK  TO CTB-CARD-NUMBER-MASK (WS-CARD-COUNT).00062400
062500     MOVE CARD-HOLDER-NAME  TO CTB-CARD-HOLDER-NAME (WS-CARD-COUNT).00062500
062600     MOVE CARD-EXPIRY-DATE  TO CTB-CARD-EXPIRY-DATE (WS-CARD-COUNT).00062600
062700     MOVE CARD-STATUS       TO CTB-CARD-STATUS (WS-CARD-COUNT).  00062700
062800     MOVE CARD-BALANCE      TO CTB-CARD-BALANCE (WS-CARD-COUNT). 00062800
062900     MOVE CARD-CURRENCY     TO CTB-CARD-CURRENCY (WS-CARD-COUNT).00062900
063000     MOVE CARD-CREATED-TS   TO CTB-CARD-CREATED-TS (WS-CARD-COUNT).00063000
063100     MOVE CARD-UPDATED-TS   TO CTB-CARD-UPDATED-TS (WS-CARD-COUNT).00063100
063200     MOVE CARD-CUST-ID      TO CTB-CARD-CUST-ID (WS-CARD-COUNT). 00063200
063300     MOVE 'N'               TO CTB-DELETED-SW (WS-CARD-COUNT).   00063300
063400 706-MOVE-EXIT.                                                  00063400
063500     EXIT.                                                       00063500
063510*                                                          CR8855 00063510
063520* SCANS THE FRESHLY LOADED CARD TABLE FOR THE HIGHEST CARD-ID     CR8855 00063520
063530* ON FILE AND SEEDS NUM-NEXT-CARD-ID FROM IT, SO A CREATE THIS    CR8855 00063530
063540* RUN NEVER REISSUES A KEY ALREADY ON THE MASTER.                CR8855 00063540
063550 708-SEED-NEXT-CARD-ID.                                     CR8855 00063550
063560     MOVE 0 TO NUM-NEXT-CARD-ID.                                CR8855 00063560
063570     IF WS-CARD-COUNT > 0                                       CR8855 00063570
063580         PERFORM 708-CHECK-ONE-CARD-ID THRU 708-CHECK-EXIT      CR8855 00063580
063590             VARYING CARD-IDX FROM 1 BY 1                       CR8855 00063590
063600             UNTIL CARD-IDX > WS-CARD-COUNT                     CR8855 00063600
063610     END-IF.                                                    CR8855 00063610
063620 708-EXIT.                                                      CR8855 00063620
063630     EXIT.                                                      CR8855 00063630
063640*                                                               CR8855 00063640
063650 708-CHECK-ONE-CARD-ID.                                     CR8855 00063650
063660     IF CTB-CARD-ID (CARD-IDX) > NUM-NEXT-CARD-ID                CR8855 00063660
063670         MOVE CTB-CARD-ID (CARD-IDX) TO NUM-NEXT-CARD-ID        CR8855 00063670
063680     END-IF.                                                    CR8855 00063680
063690 708-CHECK-EXIT.                                                CR8855 00063690
063695     EXIT.                                                      CR8855 00063695
063696*                                                                 00063696
063700 707-LOAD-CUST-TABLE.                                            00063700
063800     PERFORM 707-READ-CUST-REC THRU 707-READ-EXIT                00063800
063900         UNTIL WS-CUSTI-AT-EOF.                                  00063900
064000 707-EXIT.                                                       00064000
064100     EXIT.                                                       00064100
064200*                                                                 00064200
064300 707-READ-CUST-REC.                                              00064300
064400     READ CUSTOMER-MASTER-IN                                     00064400
064500         AT END MOVE 'Y' TO WS-CUSTI-EOF-SW                      00064500
064600     END-READ.                                                   00064600
064700     IF NOT WS-CUSTI-AT-EOF                                      00064700
064800         ADD 1 TO WS-CUST-COUNT                                  00064800
064900         MOVE CUST-ID TO CTC-CUST-ID (WS-CUST-COUNT)             00064900
065000     END-IF.                                                     00065000
065100 707-READ-EXIT.                                                  00065100
065200     EXIT.                                                       00065200
065300*                                                                 00065300
065400 710-READ-CARD-MAINT.                                            00065400
065500     READ CARD-MAINT-IN                                          00065500
065600         AT END MOVE 'Y' TO WS-CMRI-EOF-SW                       00065600
065700     END-READ.                                                   00065700
065800 710-EXIT.                                                       00065800
065900     EXIT.                                                       00065900
066000*                                                                 00066000
066100 780-WRITE-CARD-TABLE.                                           00066100
066200     PERFORM 780-WRITE-ONE-CARD THRU 780-WRITE-EXIT              00066200
066300         VARYING CARD-IDX FROM 1 BY 1                            00066300
066400         UNTIL CARD-IDX > WS-CARD-COUNT.                         00066400
066500 780-EXIT.                                                       00066500
066600     EXIT.                                                       00066600
066700*                                                                 00066700
066800 780-WRITE-ONE-CARD.                                             00066800
066900     IF NOT CTB-IS-DELETED (CARD-IDX)                            00066900
067000         PERFORM 785-MOVE-CARDO-FIELDS THRU 785-EXIT             00067000
067100         WRITE CARDO-REC                                         00067100
067200     END-IF.                                                     00067200
067300 780-WRITE-EXIT.                                                 00067300
067400     EXIT.                                                       00067400
067500*                                                                 00067500
067600 785-MOVE-CARDO-FIELDS.                                          00067600
067700     MOVE CTB-CARD-ID (CARD-IDX)          TO CARDO-ID.           00067700
067800     MOVE CTB-CARD-NUMBER (CARD-IDX)       TO CARDO-NUMBER.       00067800
067900     MOVE CTB-CARD-NUMBER-MASK (CARD-IDX)  TO CARDO-NUMBER-MASK.  00067900
068000     MOVE CTB-CARD-HOLDER-NAME (CARD-IDX)  TO CARDO-HOLDER-NAME.  00068000
068100     MOVE CTB-CARD-EXPIRY-DATE (CARD-IDX)  TO CARDO-EXPIRY-DATE.  00068100
068200     MOVE CTB-CARD-STATUS (CARD-IDX)       TO CARDO-STATUS.       00068200
068300     MOVE CTB-CARD-BALANCE (CARD-IDX)      TO CARDO-BALANCE.      00068300
068400     MOVE CTB-CARD-CURRENCY (CARD-IDX)     TO CARDO-CURRENCY.     00068400
068500     MOVE CTB-CARD-CREATED-TS (CARD-IDX)   TO CARDO-CREATED-TS.   00068500
068600     MOVE CTB-CARD-UPDATED-TS (CARD-IDX)   TO CARDO-UPDATED-TS.   00068600
068700     MOVE CTB-CARD-CUST-ID (CARD-IDX)      TO CARDO-CUST-ID.      00068700
068800 785-EXIT.                                                       00068800
068900     EXIT.                                                       00068900
069000*                                                                 00069000
069100 790-CLOSE-FILES.                                                 00069100
069200     CLOSE CARD-MASTER-IN                                        00069200
069300           CARD-MASTER-OUT                                       00069300
069400           CUSTOMER-MASTER-IN                                    00069400
069500           CARD-MAINT-IN                                         00069500
069600           CARD-MAINT-RPT.                                       00069600
069700 790-EXIT.                                                       00069700
069800     EXIT.                                                       00069800
069900*                                                                 00069900
070000 800-PRINT-HEADING.                                               00070000
070100     WRITE RPT-RECORD FROM WS-HDR-LINE-1.                        00070100
070200 800-EXIT.                                                       00070200
070300     EXIT.                                                       00070300
070400*                                                                 00070400
070500 830-PRINT-DETAIL-LINE.                                          00070500
070600     MOVE CMR-ACTION TO DL-ACTION OF WS-DETAIL-LINE.             00070600
070700     MOVE WS-DETAIL-MSG TO DL-MESSAGE OF WS-DETAIL-LINE.         00070700
070800     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                        00070800
070900 830-EXIT.                                                       00070900
071000     EXIT.                                                       00071000
071100*                                                                 00071100
071200 840-PRINT-NUMBER-LINE.                                           00071200
071300     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00071300
071400 840-EXIT.                                                       00071400
071500     EXIT.                                                       00071500
071600*                                                                 00071600
071700 900-REPORT-CARD-STATS.                                          00071700
071800     MOVE NUM-CREATED   TO TL-CREATED.                           00071800
071900     WRITE RPT-RECORD FROM WS-TRAILER-LINE-1.                    00071900
072000     MOVE NUM-BLOCKED   TO TL-BLOCKED.                           00072000
072100     WRITE RPT-RECORD FROM WS-TRAILER-LINE-2.                    00072100
072200     MOVE NUM-UNBLOCKED TO TL-UNBLOCKED.                         00072200
072300     WRITE RPT-RECORD FROM WS-TRAILER-LINE-3.                    00072300
072400     MOVE NUM-ACTIVATED TO TL-ACTIVATED.                         00072400
072500     WRITE RPT-RECORD FROM WS-TRAILER-LINE-4.                    00072500
072600     MOVE NUM-DELETED   TO TL-DELETED.                           00072600
072700     WRITE RPT-RECORD FROM WS-TRAILER-LINE-5.                    00072700
072800     MOVE NUM-REJECTED  TO TL-REJECTED.                          00072800
072900     WRITE RPT-RECORD FROM WS-TRAILER-LINE-6.                    00072900
073000 900-EXIT.                                                       00073000
073100     EXIT.                                                       00073100
