000100******************************************************************
000200* CARDTRAN  --  POSTED TRANSFER JOURNAL RECORD LAYOUT             *
000300*                                                                 *
000400* ONE RECORD PER TRANSFER PROCESSED BY CARDXFR, POSTED OR         *
000500* REJECTED.  FILE IS XFER-JOURNAL, SEQUENTIAL, FIXED, WRITTEN IN  *
000600* ARRIVAL ORDER.  NO REWRITE/DELETE -- THIS IS AN APPEND-ONLY     *
000700* LEDGER FOR THE DAILY RECONCILIATION RUN.                       *
000800*                                                                 *
000900* HISTORY                                                        *
001000*   1990-05-09  RBH  ORIGINAL LAYOUT, PORTED FROM THE OLD DAILY   *
001100*                    TRANSFER TAPE FORMAT.                       *
001200*   1995-01-30  LDM  ADDED TXN-TO-CARD-ID FOR TWO-SIDED POSTING.  *
001300*   1998-11-05  LDM  Y2K -- TXN-CREATED-TS WIDENED TO CCYY FORM.  *
001400*   2004-09-02  PJT  REQ 5190 ADDED TXN-REASON FOR REJECT CODES.  *
001500*   2010-02-18  DSW  REQ 7211 ADDED TXN-CREATED-BY FOR AUDIT.     *
001600******************************************************************
001700 01  XFER-TRAN-REC.
001800     05  TXN-ID                   PIC 9(12).
001900     05  TXN-AMOUNT               PIC S9(13)V99 COMP-3.
002000     05  TXN-CURRENCY             PIC X(3).
002100     05  TXN-STATUS               PIC X(9).
002200         88  TXN-IS-PENDING           VALUE 'PENDING  '.
002300         88  TXN-IS-COMPLETED         VALUE 'COMPLETED'.
002400         88  TXN-IS-REJECTED          VALUE 'REJECTED '.
002500     05  TXN-REASON               PIC X(60).
002600     05  TXN-CREATED-TS           PIC 9(14).
002700     05  TXN-FROM-CARD-ID         PIC 9(12).
002800     05  TXN-TO-CARD-ID           PIC 9(12).
002900     05  TXN-CREATED-BY           PIC 9(12).
003000     05  FILLER                   PIC X(18).
003100******************************************************************
003200* XFER-TRAN-REC IS 160 BYTES (142 OF FIELDS ABOVE PLUS THE       *
003300* FILLER PAD).                                                  *
003400******************************************************************
