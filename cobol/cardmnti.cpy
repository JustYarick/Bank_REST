000100******************************************************************
000200* CARDMNTI  --  CARD MAINTENANCE TRANSACTION INPUT LAYOUT         *
000300*                                                                 *
000400* ONE RECORD PER CARD-MAINTENANCE REQUEST FROM THE CARD DESK.     *
000500* FILE IS CARD-MAINT-IN, LINE SEQUENTIAL, INPUT ORDER.  READ BY   *
000600* CARDMNT.                                                       *
000700*                                                                 *
000800* HISTORY                                                        *
000900*   1994-10-12  RBH  ORIGINAL LAYOUT FOR CARD-MAINT BATCH INPUT.  *
001000*   1998-11-05  LDM  Y2K -- NO DATE FIELDS ON THIS LAYOUT; NOTED  *
001100*                    HERE FOR THE REVIEW FILE ONLY.               *
001200*   2005-03-21  PJT  REQ 5004 ADDED CMR-CURRENCY FOR THE EU PILOT.*
001300******************************************************************
001400 01  CARD-MAINT-REC.
001500     05  CMR-ACTION               PIC X(10).
001600         88  CMR-IS-CREATE            VALUE 'CREATE    '.
001700         88  CMR-IS-BLOCK             VALUE 'BLOCK     '.
001800         88  CMR-IS-UNBLOCK           VALUE 'UNBLOCK   '.
001900         88  CMR-IS-ACTIVATE          VALUE 'ACTIVATE  '.
002000         88  CMR-IS-DELETE            VALUE 'DELETE    '.
002100     05  CMR-CARD-ID              PIC 9(12).
002200     05  CMR-HOLDER-NAME          PIC X(100).
002300     05  CMR-INIT-BALANCE        PIC S9(13)V99.
002400     05  CMR-CUST-ID              PIC 9(12).
002500     05  CMR-CURRENCY             PIC X(3).
002600     05  FILLER                   PIC X(10).
002700******************************************************************
002800* CARD-MAINT-REC RUNS 152 BYTES OF FIELDS ABOVE PLUS THE FILLER   *
002900* PAD.  NO FIXED LENGTH IS MANDATED -- THIS IS A LINE SEQUENTIAL  *
003000* FILE, PADDED HERE ONLY TO KEEP THE LAYOUT TABLE-DRIVEN.         *
003100******************************************************************
