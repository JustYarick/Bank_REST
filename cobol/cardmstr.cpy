000100******************************************************************
000200* CARDMSTR  --  CARD MASTER RECORD LAYOUT                        *
000300*                                                                 *
000400* ONE RECORD PER ISSUED PAYMENT CARD.  FILE IS CARD-MASTER,       *
000500* SEQUENTIAL, FIXED, ORDERED BY CARD-ID.  NUMBER LOOKUPS ARE      *
000600* RESOLVED BY AN IN-STORAGE TABLE SEARCH (SEE CARD-TABLE IN THE   *
000700* CALLING PROGRAM'S WORKING-STORAGE) RATHER THAN A KEYED READ.    *
000800*                                                                 *
000900* HISTORY                                                        *
001000*   1989-04-11  RBH  ORIGINAL LAYOUT FOR CARD-SYSTEM CONVERSION.  *
001100*   1992-07-20  RBH  ADDED CARD-CURRENCY (MULTI-CURRENCY PILOT).  *
001200*   1998-11-05  LDM  Y2K -- DATE/TS FIELDS WIDENED TO CCYY FORM.  *
001300*   2003-06-30  PJT  REQ 4417 ADDED CARD-NUMBER-MASK.             *
001400*   2012-03-14  DSW  REQ 7710 CARD-BALANCE REPACKED AS COMP-3.    *
001500******************************************************************
001600 01  CARD-REC.
001700     05  CARD-ID                 PIC 9(12).
001800     05  CARD-NUMBER              PIC 9(16).
001900     05  CARD-NUMBER-MASK        PIC X(19).
002000     05  CARD-HOLDER-NAME        PIC X(100).
002100     05  CARD-EXPIRY-DATE        PIC 9(8).
002200     05  CARD-STATUS             PIC X(8).
002300         88  CARD-IS-ACTIVE          VALUE 'ACTIVE  '.
002400         88  CARD-IS-BLOCKED         VALUE 'BLOCKED '.
002500         88  CARD-IS-EXPIRED         VALUE 'EXPIRED '.
002600     05  CARD-BALANCE            PIC S9(13)V99 COMP-3.
002700     05  CARD-CURRENCY           PIC X(3).
002800     05  CARD-CREATED-TS         PIC 9(14).
002900     05  CARD-UPDATED-TS         PIC 9(14).
003000     05  CARD-CUST-ID            PIC 9(12).
003100     05  FILLER                  PIC X(6).
003200******************************************************************
003300* CARD-REC IS 220 BYTES (214 OF FIELDS ABOVE PLUS THE FILLER PAD).*
003400******************************************************************
