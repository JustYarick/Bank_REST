000100******************************************************************
000200* CUSTMNTI  --  CUSTOMER MAINTENANCE TRANSACTION INPUT LAYOUT     *
000300*                                                                 *
000400* ONE RECORD PER CUSTOMER-MAINTENANCE REQUEST, INCLUDING NEW-     *
000500* ACCOUNT REGISTRATION.  FILE IS CUST-MAINT-IN, LINE SEQUENTIAL,  *
000600* INPUT ORDER.  READ BY CUSTMNT.                                  *
000700*                                                                 *
000800* HISTORY                                                        *
000900*   1994-10-12  RBH  ORIGINAL LAYOUT FOR CUST-MAINT BATCH INPUT.  *
001000*   1996-06-04  LDM  ADDED UMR-ROLE FOR ADMIN-CREATED ACCOUNTS.   *
001100*   2003-06-30  PJT  REQ 4417 SPLIT ACTIVATE/DEACTIVATE FROM      *
001200*                    THE OLD SINGLE TOGGLE ACTION CODE.          *
001300******************************************************************
001400 01  CUST-MAINT-REC.
001500     05  UMR-ACTION               PIC X(10).
001600         88  UMR-IS-CREATE            VALUE 'CREATE    '.
001700         88  UMR-IS-UPDATE            VALUE 'UPDATE    '.
001800         88  UMR-IS-DELETE            VALUE 'DELETE    '.
001900         88  UMR-IS-ACTIVATE          VALUE 'ACTIVATE  '.
002000         88  UMR-IS-DEACTIVATE        VALUE 'DEACTIVATE'.
002100     05  UMR-CUST-ID              PIC 9(12).
002200     05  UMR-USERNAME             PIC X(50).
002300     05  UMR-EMAIL                PIC X(100).
002400     05  UMR-FIRST-NAME           PIC X(50).
002500     05  UMR-LAST-NAME            PIC X(50).
002600     05  UMR-ROLE                 PIC X(5).
002700     05  FILLER                   PIC X(10).
002800******************************************************************
002900* CUST-MAINT-REC RUNS 277 BYTES OF FIELDS ABOVE PLUS THE FILLER   *
003000* PAD.  NO FIXED LENGTH IS MANDATED -- THIS IS A LINE SEQUENTIAL  *
003100* FILE, PADDED HERE ONLY TO KEEP THE LAYOUT TABLE-DRIVEN.         *
003200******************************************************************
