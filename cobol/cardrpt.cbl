000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD SYSTEMS GROUP         00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  CARDRPT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  L. D. MERCER                                         00000700
000800* INSTALLATION: CARD SYSTEMS GROUP, DATA CENTER 2                00000800
000900* DATE-WRITTEN: 02/09/96                                         00000900
001000* DATE-COMPILED:                                                 00001000
001100* SECURITY: NONE                                                 00001100
001200*                                                                 00001200
001300* CARD LISTING REPORT.  READS ONE SELECTION RECORD (STATUS        00001300
001400* FILTER, MIN/MAX BALANCE), THEN LOADS THE CARD MASTER ENTIRE     00001400
001500* INTO STORAGE, DROPPING ANY CARD THAT FAILS THE SELECTION --     00001500
001600* A DROPPED CARD IS NEITHER LISTED NOR TOTALLED.  THE SURVIVING   00001600
001700* ENTRIES ARE THEN RESEQUENCED INTO CUSTOMER-ID ORDER BY A        00001700
001800* STRAIGHT INSERTION SORT OVER THE IN-STORAGE TABLE -- THE SAME   00001800
001900* TECHNIQUE AS THE OLD ARRAY-RESEQUENCING ROUTINE IN THE SHOP'S   00001900
002000* SUBROUTINE LIBRARY, CARRIED HERE INLINE SINCE THE TABLE NEVER   00002000
002100* LEAVES WORKING-STORAGE.  CARD MASTER IS READ-ONLY -- THIS RUN   00002100
002200* WRITES NOTHING BACK TO IT.                                     00002200
002300*                                                                 00002300
002400* CHANGE LOG                                                     00002400
002500*   02/09/96  LDM  ORIGINAL CODING.                              00002500
002600*   11/05/98  LDM  Y2K -- RUN-DATE HEADING WIDENED TO CCYY FORM.  00002600
002700*   07/14/01  PJT  REQ 3952 ADDED THE MIN/MAX BALANCE FILTER;     00002700
002800*                   STATUS FILTER ALONE WAS NOT ENOUGH FOR THE    00002800
002900*                   COLLECTIONS DESK'S DELINQUENCY SWEEP.         00002900
003000*   05/30/09  DSW  REQ 6602 CUSTOMER SUBTOTAL LINE ADDED ON THE   00003000
003100*                   CARD-CUST-ID CONTROL BREAK, PER THE AUDIT     00003100
003200*                   COMMITTEE'S REQUEST FOR PER-CUSTOMER TOTALS.  00003200
003210*   03/03/14  DSW  REQ 8855 CHANGED THE RUN COUNTER AND THE TWO  00003210
003220*                   SORT SUBSCRIPTS BACK TO 77-LEVELS, SHOP       00003220
003230*                   STANDARD FOR A STANDALONE COUNTER OR INDEX    00003230
003240*                   (SEE WRKSFINL'S SUB1/SUB2).                   00003240
003300****************************************************************  00003300
003400 IDENTIFICATION DIVISION.                                        00003400
003500 PROGRAM-ID. CARDRPT.                                            00003500
003600 AUTHOR. L. D. MERCER.                                           00003600
003700 INSTALLATION. CARD SYSTEMS GROUP, DATA CENTER 2.                00003700
003800 DATE-WRITTEN. 02/09/96.                                         00003800
003900 DATE-COMPILED.                                                  00003900
004000 SECURITY. NONE.                                                 00004000
004100 ENVIRONMENT DIVISION.                                           00004100
004200 CONFIGURATION SECTION.                                          00004200
004300 SOURCE-COMPUTER. IBM-370.                                       00004300
004400 OBJECT-COMPUTER. IBM-370.                                       00004400
004500 SPECIAL-NAMES.                                                  00004500
004600     C01 IS TOP-OF-FORM                                          00004600
004700     UPSI-0 IS WS-RERUN-SWITCH                                   00004700
004800         ON STATUS IS WS-RERUN-REQUESTED                        00004800
004900         OFF STATUS IS WS-NORMAL-RUN.                            00004900
005000 INPUT-OUTPUT SECTION.                                           00005000
005100 FILE-CONTROL.                                                   00005100
005200     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSI                    00005200
005300         ORGANIZATION IS SEQUENTIAL                              00005300
005400         FILE STATUS IS WS-CARDI-STATUS.                         00005400
005500     SELECT RPT-SELECT-IN ASSIGN TO CARDRSEL                     00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                         00005600
005700         FILE STATUS IS WS-RSLI-STATUS.                          00005700
005800     SELECT CARD-RPT ASSIGN TO CARDLRPT                          00005800
005900         ORGANIZATION IS LINE SEQUENTIAL                         00005900
006000         FILE STATUS IS WS-RPT-STATUS.                           00006000
006100 DATA DIVISION.                                                  00006100
006200 FILE SECTION.                                                   00006200
006300 FD  CARD-MASTER-IN                                              00006300
006400     LABEL RECORD IS STANDARD.                                   00006400
006500     COPY CARDMSTR.                                              00006500
006600 FD  RPT-SELECT-IN                                               00006600
006700     LABEL RECORD IS OMITTED.                                    00006700
006800     COPY CARDRPTI.                                              00006800
006900 FD  CARD-RPT                                                    00006900
007000     LABEL RECORD IS OMITTED.                                    00007000
007100 01  RPT-RECORD                       PIC X(132).                00007100
007200****************************************************************  00007200
007300 WORKING-STORAGE SECTION.                                        00007300
007400*                                                                 00007400
007500 01  WS-FILE-STATUSES.                                           00007500
007600     05  WS-CARDI-STATUS           PIC XX.                       00007600
007700     05  WS-RSLI-STATUS            PIC XX.                       00007700
007800     05  WS-RPT-STATUS             PIC XX.                       00007800
007900*                                                                 00007900
008000 01  WS-SWITCHES.                                                00008000
008100     05  WS-CARDI-EOF-SW           PIC X      VALUE 'N'.          00008100
008200         88  WS-CARDI-AT-EOF           VALUE 'Y'.                 00008200
008300     05  WS-FIRST-CUST-SW          PIC X      VALUE 'Y'.          00008300
008400         88  WS-FIRST-CUST             VALUE 'Y'.                 00008400
008450     05  WS-SEL-RESULT-SW          PIC X      VALUE 'Y'.          00008450
008460         88  WS-SEL-PASSED             VALUE 'Y'.                 00008460
008470         88  WS-SEL-FAILED             VALUE 'N'.                 00008470
008500*                                                                 00008500
008600 01  WS-RUN-COUNTERS.                                             00008600
008700     05  WS-GRAND-CARD-COUNT       PIC S9(7)  COMP  VALUE 0.      00008700
008800     05  WS-CUST-CARD-COUNT        PIC S9(7)  COMP  VALUE 0.      00008800
008900*                                                                 00008900
009000 01  WS-GRAND-BALANCE             PIC S9(13)V99 COMP-3 VALUE 0.  00009000
009100 01  WS-CUST-BALANCE              PIC S9(13)V99 COMP-3 VALUE 0.  00009100
009200 01  WS-BREAK-CUST-ID             PIC 9(12)  VALUE 0.            00009200
009300*                                                                 00009300
009400 01  WS-SELECT-CRITERIA.                                         00009400
009500     05  WS-SEL-STATUS             PIC X(8)   VALUE SPACES.       00009500
009600     05  WS-SEL-MIN-BALANCE        PIC S9(13)V99 VALUE 0.         00009600
009700     05  WS-SEL-MAX-BALANCE        PIC S9(13)V99 VALUE 0.         00009700
009800*                                                                 00009800
009900* CARD MASTER LOADED ENTIRE INTO STORAGE, FILTERED ON ENTRY, AND  00009900
010000* THEN RESEQUENCED INTO CUSTOMER-ID ORDER BY 706-SORT-CARD-TABLE  00010000
010100* BELOW SO THE CONTROL BREAK IN 400-PRINT-CARDS CAN WORK ONE      00010100
010200* CUSTOMER AT A TIME.                                             00010200
010300 77  WS-CARD-COUNT                 PIC 9(5)   COMP  VALUE 0.      00010300
010400 77  WS-SORT-WORK-IDX              PIC 9(5)   COMP  VALUE 0.      00010400
010500 77  WS-SORT-SCAN-IDX              PIC 9(5)   COMP  VALUE 0.      00010500
010600 01  CARD-TABLE.                                                  00010600
010700     05  CARD-TBL-ENTRY OCCURS 5000 TIMES                         00010700
010800                        INDEXED BY CARD-IDX, INS-IDX.             00010800
010900         10  CTB-CARD-ID             PIC 9(12).                  00010900
011000         10  CTB-CARD-NUMBER-MASK    PIC X(19).                   00011000
011100         10  CTB-CARD-HOLDER-NAME    PIC X(100).                 00011100
011200         10  CTB-CARD-EXPIRY-DATE    PIC 9(8).                   00011200
011300         10  CTB-CARD-STATUS         PIC X(8).                   00011300
011400         10  CTB-CARD-BALANCE        PIC S9(13)V99 COMP-3.        00011400
011500         10  CTB-CARD-CUST-ID        PIC 9(12).                  00011500
011600*                                                                 00011600
011700 01  WS-SORT-HOLD-ENTRY.                                          00011700
011800     05  WS-SH-CARD-ID             PIC 9(12).                    00011800
011900     05  WS-SH-CARD-NUMBER-MASK    PIC X(19).                    00011900
012000     05  WS-SH-CARD-HOLDER-NAME    PIC X(100).                   00012000
012100     05  WS-SH-CARD-EXPIRY-DATE    PIC 9(8).                     00012100
012200     05  WS-SH-CARD-STATUS         PIC X(8).                     00012200
012300     05  WS-SH-CARD-BALANCE        PIC S9(13)V99 COMP-3.          00012300
012400     05  WS-SH-CARD-CUST-ID        PIC 9(12).                    00012400
012500*                                                                 00012500
012600* WORK AREAS FOR THE RUN CLOCK.                                   00012600
012700 01  WS-RUN-DATE-6                 PIC 9(6).                     00012700
012800 01  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.                    00012800
012900     05  WS-RUN-YY                 PIC 9(2).                     00012900
013000     05  WS-RUN-MM                 PIC 9(2).                     00013000
013100     05  WS-RUN-DD                 PIC 9(2).                     00013100
013200 01  WS-CENTURY                    PIC 9(2).                     00013200
013300 01  WS-RUN-YYYY                   PIC 9(4).                     00013300
013400 01  WS-RUN-DATE-8                 PIC 9(8).                     00013400
013410 01  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.                    00013410
013420     05  WS-RUN-DATE-8-CCYY        PIC 9(4).                     00013420
013430     05  WS-RUN-DATE-8-MM          PIC 9(2).                     00013430
013440     05  WS-RUN-DATE-8-DD          PIC 9(2).                     00013440
013500*                                                                 00013500
013600* RETAINED FROM THE SHOP'S OLD DEBUG-LAB TEMPLATE -- HARMLESS,    00013600
013700* NEVER SET, LEFT SO A FAULT-ANALYSIS DUMP STILL SHOWS IT.        00013700
013800 01  ABEND-TEST                    PIC X(2).                     00013800
013900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.         00013900
014000*                                                                 00014000
014100 01  WS-HDR-LINE-1.                                              00014100
014200     05  FILLER PIC X(30) VALUE 'CARDRPT  -  CARD LISTING RUN'.   00014200
014300     05  FILLER                    PIC X(10)  VALUE SPACES.       00014300
014400     05  HL-RUN-DATE               PIC 9(8).                     00014400
014500     05  FILLER                    PIC X(84)  VALUE SPACES.      00014500
014600 01  WS-HDR-LINE-2.                                               00014600
014700     05  FILLER PIC X(12) VALUE 'CARD ID'.                        00014700
014800     05  FILLER PIC X(21) VALUE 'MASK'.                           00014800
014900     05  FILLER PIC X(30) VALUE 'HOLDER'.                         00014900
015000     05  FILLER PIC X(10) VALUE 'STATUS'.                         00015000
015100     05  FILLER PIC X(10) VALUE 'EXPIRY'.                         00015100
015200     05  FILLER PIC X(19) VALUE 'BALANCE'.                        00015200
015300     05  FILLER                    PIC X(30)  VALUE SPACES.      00015300
015400 01  WS-DETAIL-LINE.                                              00015400
015500     05  DL-CARD-ID                PIC Z(11)9.                   00015500
015600     05  FILLER                    PIC X(2)   VALUE SPACES.      00015600
015700     05  DL-MASK                   PIC X(19).                   00015700
015800     05  FILLER                    PIC X(2)   VALUE SPACES.      00015800
015900     05  DL-HOLDER                 PIC X(28).                   00015900
016000     05  FILLER                    PIC X(2)   VALUE SPACES.      00016000
016100     05  DL-STATUS                 PIC X(8).                    00016100
016200     05  FILLER                    PIC X(2)   VALUE SPACES.      00016200
016300     05  DL-EXPIRY                 PIC 9(8).                    00016300
016400     05  FILLER                    PIC X(2)   VALUE SPACES.      00016400
016500     05  DL-BALANCE                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.    00016500
016600     05  FILLER                    PIC X(26)  VALUE SPACES.      00016600
016700 01  WS-CUST-SUB-LINE.                                           00016700
016800     05  FILLER PIC X(18) VALUE 'CUSTOMER '.                      00016800
016900     05  SL-CUST-ID                PIC Z(11)9.                   00016900
017000     05  FILLER PIC X(10) VALUE ' CARDS . . '.                    00017000
017100     05  SL-CARD-COUNT             PIC ZZZ,ZZ9.                   00017100
017200     05  FILLER PIC X(13) VALUE ' SUBTOTAL . . '.                 00017200
017300     05  SL-BALANCE                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.    00017300
017400     05  FILLER                    PIC X(51)  VALUE SPACES.      00017400
017500 01  WS-GRAND-LINE.                                               00017500
017600     05  FILLER PIC X(20) VALUE 'GRAND TOTAL CARDS. . '.          00017600
017700     05  GL-CARD-COUNT             PIC ZZZ,ZZ9.                   00017700
017800     05  FILLER PIC X(20) VALUE '   GRAND TOTAL BAL. . '.         00017800
017900     05  GL-BALANCE                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.    00017900
018000     05  FILLER                    PIC X(64)  VALUE SPACES.      00018000
018100****************************************************************  00018100
018200 PROCEDURE DIVISION.                                             00018200
018300****************************************************************  00018300
018400 000-MAIN-CONTROL.                                                00018400
018500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00018500
018600     PERFORM 705-GET-RUN-DATE THRU 705-EXIT.                     00018600
018700     PERFORM 710-READ-SELECTION THRU 710-EXIT.                   00018700
018800     PERFORM 706-LOAD-CARD-TABLE THRU 706-EXIT.                  00018800
018900     PERFORM 720-SORT-CARD-TABLE THRU 720-EXIT.                  00018900
019000     PERFORM 800-PRINT-HEADING THRU 800-EXIT.                    00019000
019100     PERFORM 400-PRINT-CARDS THRU 400-EXIT.                      00019100
019200     PERFORM 900-PRINT-GRAND-TOTAL THRU 900-EXIT.                00019200
019300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      00019300
019400     GOBACK.                                                     00019400
019500*                                                                 00019500
019600 400-PRINT-CARDS.                                                 00019600
019700     PERFORM 410-PRINT-ONE-CARD THRU 410-EXIT                    00019700
019800         VARYING CARD-IDX FROM 1 BY 1                            00019800
019900         UNTIL CARD-IDX > WS-CARD-COUNT.                         00019900
020000     IF NOT WS-FIRST-CUST                                        00020000
020100         PERFORM 420-PRINT-CUST-SUBTOTAL THRU 420-EXIT           00020100
020200     END-IF.                                                     00020200
020300 400-EXIT.                                                       00020300
020400     EXIT.                                                       00020400
020500*                                                                 00020500
020600 410-PRINT-ONE-CARD.                                        CR6602 00020600
020700     IF WS-FIRST-CUST                                            00020700
020800         MOVE CTB-CARD-CUST-ID (CARD-IDX) TO WS-BREAK-CUST-ID     00020800
020900         SET WS-FIRST-CUST TO FALSE                               00020900
021000     END-IF.                                                     00021000
021100     IF CTB-CARD-CUST-ID (CARD-IDX) NOT = WS-BREAK-CUST-ID        00021100
021200         PERFORM 420-PRINT-CUST-SUBTOTAL THRU 420-EXIT           00021200
021300         MOVE CTB-CARD-CUST-ID (CARD-IDX) TO WS-BREAK-CUST-ID     00021300
021400     END-IF.                                                     00021400
021500     MOVE CTB-CARD-ID (CARD-IDX)          TO DL-CARD-ID.          00021500
021600     MOVE CTB-CARD-NUMBER-MASK (CARD-IDX)  TO DL-MASK.            00021600
021700     MOVE CTB-CARD-HOLDER-NAME (CARD-IDX)  TO DL-HOLDER.          00021700
021800     MOVE CTB-CARD-STATUS (CARD-IDX)       TO DL-STATUS.          00021800
021900     MOVE CTB-CARD-EXPIRY-DATE (CARD-IDX)  TO DL-EXPIRY.          00021900
022000     MOVE CTB-CARD-BALANCE (CARD-IDX)      TO DL-BALANCE.         00022000
022100     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00022100
022200     ADD 1 TO WS-CUST-CARD-COUNT.                                 00022200
022300     ADD 1 TO WS-GRAND-CARD-COUNT.                                00022300
022400     ADD CTB-CARD-BALANCE (CARD-IDX) TO WS-CUST-BALANCE.          00022400
022500     ADD CTB-CARD-BALANCE (CARD-IDX) TO WS-GRAND-BALANCE.         00022500
022600 410-EXIT.                                                       00022600
022700     EXIT.                                                       00022700
022800*                                                                 00022800
022900 420-PRINT-CUST-SUBTOTAL.                                   CR6602 00022900
023000     MOVE WS-BREAK-CUST-ID   TO SL-CUST-ID.                      00023000
023100     MOVE WS-CUST-CARD-COUNT TO SL-CARD-COUNT.                    00023100
023200     MOVE WS-CUST-BALANCE    TO SL-BALANCE.                      00023200
023300     WRITE RPT-RECORD FROM WS-CUST-SUB-LINE.                     00023300
023400     MOVE 0 TO WS-CUST-CARD-COUNT.                                00023400
023500     MOVE 0 TO WS-CUST-BALANCE.                                   00023500
023600 420-EXIT.                                                       00023600
023700     EXIT.                                                       00023700
023800*                                                                 00023800
023900 700-OPEN-FILES.                                                 00023900
024000     OPEN INPUT  CARD-MASTER-IN                                  00024000
024100     OPEN INPUT  RPT-SELECT-IN                                   00024100
024200     OPEN OUTPUT CARD-RPT.                                       00024200
024300 700-EXIT.                                                       00024300
024400     EXIT.                                                       00024400
024500*                                                                 00024500
024600 705-GET-RUN-DATE.                                                00024600
024700     ACCEPT WS-RUN-DATE-6 FROM DATE.                             00024700
024800     IF WS-RUN-YY < 50                                           00024800
024900         MOVE 20 TO WS-CENTURY                                  00024900
025000     ELSE                                                        00025000
025100         MOVE 19 TO WS-CENTURY                                  00025100
025200     END-IF.                                                     00025200
025300     COMPUTE WS-RUN-YYYY = (WS-CENTURY * 100) + WS-RUN-YY.       00025300
025400     STRING WS-RUN-YYYY WS-RUN-MM WS-RUN-DD DELIMITED BY SIZE    00025400
025500         INTO WS-RUN-DATE-8.                                     00025500
025600     MOVE WS-RUN-DATE-8 TO HL-RUN-DATE.                          00025600
025700 705-EXIT.                                                       00025700
025800     EXIT.                                                       00025800
025900*                                                                 00025900
026000 710-READ-SELECTION.                                             00026000
026100     READ RPT-SELECT-IN                                          00026100
026200         AT END MOVE SPACES TO RPT-SELECT-REC                     00026200
026300     END-READ.                                                   00026300
026400     MOVE RSL-STATUS-FILTER  TO WS-SEL-STATUS.                   00026400
026500     MOVE RSL-MIN-BALANCE    TO WS-SEL-MIN-BALANCE.              00026500
026600     MOVE RSL-MAX-BALANCE    TO WS-SEL-MAX-BALANCE.              00026600
026700 710-EXIT.                                                       00026700
026800     EXIT.                                                       00026800
026900*                                                                 00026900
027000 706-LOAD-CARD-TABLE.                                            00027000
027100     PERFORM 706-READ-CARD-REC THRU 706-READ-EXIT                00027100
027200         UNTIL WS-CARDI-AT-EOF.                                  00027200
027300 706-EXIT.                                                       00027300
027400     EXIT.                                                       00027400
027500*                                                                 00027500
027600 706-READ-CARD-REC.                                         CR3952 00027600
027700     READ CARD-MASTER-IN                                         00027700
027800         AT END MOVE 'Y' TO WS-CARDI-EOF-SW                      00027800
027900     END-READ.                                                   00027900
028000     IF NOT WS-CARDI-AT-EOF                                      00028000
028010         SET WS-SEL-PASSED TO TRUE                               00028010
028020         IF WS-SEL-STATUS NOT = SPACES                           00028020
028030           AND CARD-STATUS NOT = WS-SEL-STATUS                   00028030
028040             SET WS-SEL-FAILED TO TRUE                           00028040
028050         END-IF                                                  00028050
028060         IF WS-SEL-MIN-BALANCE NOT = 0                           00028060
028070           AND CARD-BALANCE < WS-SEL-MIN-BALANCE                 00028070
028080             SET WS-SEL-FAILED TO TRUE                           00028080
028090         END-IF                                                  00028090
028100         IF WS-SEL-MAX-BALANCE NOT = 0                           00028100
028110           AND CARD-BALANCE > WS-SEL-MAX-BALANCE                 00028110
028120             SET WS-SEL-FAILED TO TRUE                           00028120
028130         END-IF                                                  00028130
028140         IF WS-SEL-PASSED                                        00028140
028150             ADD 1 TO WS-CARD-COUNT                              00028150
028160             PERFORM 706-MOVE-CARD-ENTRY THRU 706-MOVE-EXIT       00028160
028170         END-IF                                                  00028170
028400     END-IF.                                                     00028400
028500 706-READ-EXIT.                                                  00028500
028600     EXIT.                                                       00028600
028700*                                                                 00028700
028800 706-MOVE-CARD-ENTRY.                                            00028800
028900     MOVE CARD-ID           TO CTB-CARD-ID (WS-CARD-COUNT).      00028900
029000     MOVE CARD-NUMBER-MASK  TO CTB-CARD-NUMBER-MASK (WS-CARD-COUNT).00029000
029100     MOVE CARD-HOLDER-NAME  TO CTB-CARD-HOLDER-NAME (WS-CARD-COUNT).00029100
029200     MOVE CARD-EXPIRY-DATE  TO CTB-CARD-EXPIRY-DATE (WS-CARD-COUNT).00029200
029300     MOVE CARD-STATUS       TO CTB-CARD-STATUS (WS-CARD-COUNT).   00029300
029400     MOVE CARD-BALANCE      TO CTB-CARD-BALANCE (WS-CARD-COUNT).  00029400
029500     MOVE CARD-CUST-ID      TO CTB-CARD-CUST-ID (WS-CARD-COUNT).  00029500
029600 706-MOVE-EXIT.                                                  00029600
029700     EXIT.                                                       00029700
029800*                                                                 00029800
029900 720-SORT-CARD-TABLE.                                      CR6602 00029900
030000     IF WS-CARD-COUNT > 1                                        00030000
030100         PERFORM 725-INSERT-ONE-ENTRY THRU 725-EXIT              00030100
030200             VARYING WS-SORT-WORK-IDX FROM 2 BY 1                00030200
030300             UNTIL WS-SORT-WORK-IDX > WS-CARD-COUNT               00030300
030400     END-IF.                                                     00030400
030500 720-EXIT.                                                       00030500
030600     EXIT.                                                       00030600
030700*                                                                 00030700
030800* STRAIGHT INSERTION -- WORK BACKWARDS FROM WS-SORT-WORK-IDX,     00030800
030900* SLIDING EVERY ENTRY WITH A HIGHER CUST-ID UP ONE SLOT, THEN     00030900
031000* DROPPING THE HELD ENTRY INTO THE GAP.  SAME SHAPE AS THE OLD    00031000
031100* SUBROUTINE-LIBRARY RESEQUENCER, RESTATED HERE ON CARD-TBL-ENTRY.00031100
031200 725-INSERT-ONE-ENTRY.                                           00031200
031300     MOVE CTB-CARD-ID (WS-SORT-WORK-IDX)          TO WS-SH-CARD-ID.00031300
031400     MOVE CTB-CARD-NUMBER-MASK (WS-SORT-WORK-IDX)  TO             00031400
031500         WS-SH-CARD-NUMBER-MASK.                                 00031500
031600     MOVE CTB-CARD-HOLDER-NAME (WS-SORT-WORK-IDX)  TO             00031600
031700         WS-SH-CARD-HOLDER-NAME.                                 00031700
031800     MOVE CTB-CARD-EXPIRY-DATE (WS-SORT-WORK-IDX)  TO             00031800
031900         WS-SH-CARD-EXPIRY-DATE.                                 00031900
032000     MOVE CTB-CARD-STATUS (WS-SORT-WORK-IDX)       TO             00032000
032100         WS-SH-CARD-STATUS.                                      00032100
032200     MOVE CTB-CARD-BALANCE (WS-SORT-WORK-IDX)      TO             00032200
032300         WS-SH-CARD-BALANCE.                                     00032300
032400     MOVE CTB-CARD-CUST-ID (WS-SORT-WORK-IDX)      TO             00032400
032500         WS-SH-CARD-CUST-ID.                                     00032500
032600     SET WS-SORT-SCAN-IDX TO WS-SORT-WORK-IDX.                    00032600
032700     PERFORM 730-SLIDE-ONE-ENTRY THRU 730-EXIT                   00032700
032800         UNTIL WS-SORT-SCAN-IDX = 1                              00032800
032900             OR CTB-CARD-CUST-ID (WS-SORT-SCAN-IDX - 1)          00032900
033000                 <= WS-SH-CARD-CUST-ID.                          00033000
033100     MOVE WS-SH-CARD-ID           TO CTB-CARD-ID (WS-SORT-SCAN-IDX).00033100
033200     MOVE WS-SH-CARD-NUMBER-MASK  TO                             00033200
033300         CTB-CARD-NUMBER-MASK (WS-SORT-SCAN-IDX).                00033300
033400     MOVE WS-SH-CARD-HOLDER-NAME  TO                             00033400
033500         CTB-CARD-HOLDER-NAME (WS-SORT-SCAN-IDX).                00033500
033600     MOVE WS-SH-CARD-EXPIRY-DATE  TO                             00033600
033700         CTB-CARD-EXPIRY-DATE (WS-SORT-SCAN-IDX).                00033700
033800     MOVE WS-SH-CARD-STATUS       TO                             00033800
033900         CTB-CARD-STATUS (WS-SORT-SCAN-IDX).                     00033900
034000     MOVE WS-SH-CARD-BALANCE      TO                             00034000
034100         CTB-CARD-BALANCE (WS-SORT-SCAN-IDX).                    00034100
034200     MOVE WS-SH-CARD-CUST-ID      TO                             00034200
034300         CTB-CARD-CUST-ID (WS-SORT-SCAN-IDX).                    00034300
034400 725-EXIT.                                                       00034400
034500     EXIT.                                                       00034500
034600*                                                                 00034600
034700 730-SLIDE-ONE-ENTRY.                                            00034700
034800     MOVE CTB-CARD-ID (WS-SORT-SCAN-IDX - 1)          TO          00034800
034900         CTB-CARD-ID (WS-SORT-SCAN-IDX).                         00034900
035000     MOVE CTB-CARD-NUMBER-MASK (WS-SORT-SCAN-IDX - 1)  TO         00035000
035100         CTB-CARD-NUMBER-MASK (WS-SORT-SCAN-IDX).                00035100
035200     MOVE CTB-CARD-HOLDER-NAME (WS-SORT-SCAN-IDX - 1)  TO         00035200
035300         CTB-CARD-HOLDER-NAME (WS-SORT-SCAN-IDX).                00035300
035400     MOVE CTB-CARD-EXPIRY-DATE (WS-SORT-SCAN-IDX - 1)  TO         00035400
035500         CTB-CARD-EXPIRY-DATE (WS-SORT-SCAN-IDX).                00035500
035600     MOVE CTB-CARD-STATUS (WS-SORT-SCAN-IDX - 1)       TO         00035600
035700         CTB-CARD-STATUS (WS-SORT-SCAN-IDX).                     00035700
035800     MOVE CTB-CARD-BALANCE (WS-SORT-SCAN-IDX - 1)      TO         00035800
035900         CTB-CARD-BALANCE (WS-SORT-SCAN-IDX).                    00035900
036000     MOVE CTB-CARD-CUST-ID (WS-SORT-SCAN-IDX - 1)      TO         00036000
036100         CTB-CARD-CUST-ID (WS-SORT-SCAN-IDX).                    00036100
036200     SET WS-SORT-SCAN-IDX DOWN BY 1.                             00036200
036300 730-EXIT.                                                       00036300
036400     EXIT.                                                       00036400
036500*                                                                 00036500
036600 790-CLOSE-FILES.                                                 00036600
036700     CLOSE CARD-MASTER-IN                                        00036700
036800           RPT-SELECT-IN                                         00036800
036900           CARD-RPT.                                             00036900
037000 790-EXIT.                                                       00037000
037100     EXIT.                                                       00037100
037200*                                                                 00037200
037300 800-PRINT-HEADING.                                               00037300
037400     WRITE RPT-RECORD FROM WS-HDR-LINE-1.                        00037400
037500     WRITE RPT-RECORD FROM WS-HDR-LINE-2.                        00037500
037600 800-EXIT.                                                       00037600
037700     EXIT.                                                       00037700
037800*                                                                 00037800
037900 900-PRINT-GRAND-TOTAL.                                          00037900
038000     MOVE WS-GRAND-CARD-COUNT TO GL-CARD-COUNT.                   00038000
038100     MOVE WS-GRAND-BALANCE    TO GL-BALANCE.                      00038100
038200     WRITE RPT-RECORD FROM WS-GRAND-LINE.                        00038200
038300 900-EXIT.                                                       00038300
038400     EXIT.                                                       00038400
