000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD SYSTEMS GROUP         00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  CUSTMNT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. HASTINGS                                       00000700
000800* INSTALLATION: CARD SYSTEMS GROUP, DATA CENTER 2                00000800
000900* DATE-WRITTEN: 10/12/94                                         00000900
001000* DATE-COMPILED:                                                 00001000
001100* SECURITY: NONE                                                 00001100
001200*                                                                 00001200
001300* CUSTOMER MAINTENANCE, INCLUDING NEW-ACCOUNT REGISTRATION.       00001300
001400* READS CUST-MAINT-IN SEQUENTIALLY AND APPLIES EACH REQUEST       00001400
001500* (CREATE/UPDATE/DELETE/ACTIVATE/DEACTIVATE) AGAINST AN IN-        00001500
001600* STORAGE COPY OF THE CUSTOMER MASTER, WHICH IS LOADED WHOLE AT    00001600
001700* THE START OF THE RUN AND RE-WRITTEN WHOLE AT THE END, THE SAME  00001700
001800* WAY CARDMNT HANDLES THE CARD MASTER.  USERNAME AND EMAIL MUST   00001800
001900* BE UNIQUE ACROSS THE WHOLE MASTER, SO THE ENTIRE FILE HAS TO     00001900
002000* BE IN STORAGE TO CHECK A CREATE OR AN UPDATE -- A SIMPLE KEYED  00002000
002100* LOOKUP BY CUST-ID CANNOT TELL US THAT A NAME IS TAKEN.          00002100
002200*                                                                 00002200
002300* A REQUEST CODED CREATE WITH UMR-ROLE LEFT BLANK IS TREATED AS   00002300
002400* SELF-SERVICE REGISTRATION AND IS FORCED TO ROLE USER; A CREATE  00002400
002500* WITH A ROLE SUPPLIED IS AN ADMIN-INITIATED ACCOUNT AND KEEPS     00002500
002600* THE ROLE GIVEN.  THE ACCOUNT ID ON A CREATE IS ASSIGNED BY THIS 00002600
002700* PROGRAM FROM NUM-NEXT-CUST-ID -- THE INPUT RECORD'S CUST-ID IS  00002700
002710* BLANK/ZERO ON A CREATE AND IS NOT TRUSTED.                 CR8855 00002710
002800*                                                                 00002800
002900* CHANGE LOG                                                     00002900
003000*   10/12/94  RBH  ORIGINAL CODING.                              00003000
003100*   06/04/96  LDM  ADDED THE ROLE FIELD FOR ADMIN-CREATED         00003100
003200*                   ACCOUNTS, REQ 3071.                          00003200
003300*   11/05/98  LDM  Y2K -- TIMESTAMPS WIDENED TO CCYY FORM.        00003300
003400*   06/30/03  PJT  REQ 4417 SPLIT ACTIVATE/DEACTIVATE OUT OF THE   00003400
003500*                   OLD SINGLE TOGGLE ACTION CODE.               00003500
003600*   08/19/08  DSW  REQ 6140 DUPLICATE-EMAIL CHECK ON UPDATE, NOT  00003600
003700*                   JUST ON CREATE, AFTER A PROD INCIDENT WHERE    00003700
003800*                   TWO ACCOUNTS ENDED UP SHARING AN ADDRESS.     00003800
003810*   03/03/14  DSW  REQ 8855 CUST-ID ON CREATE WAS BEING TAKEN     00003810
003820*                   STRAIGHT FROM THE MAINTENANCE RECORD, WHICH   00003820
003830*                   IS SUPPOSED TO CARRY A BLANK KEY ON CREATE -- 00003830
003840*                   ADDED NUM-NEXT-CUST-ID, SEEDED FROM THE       00003840
003850*                   HIGHEST CUST-ID ON FILE BY THE NEW 708-SEED-  00003850
003860*                   NEXT-CUST-ID PARAGRAPH, AND THE KEY IS NOW    00003860
003870*                   SYSTEM-GENERATED ON CREATE.                  00003870
003880*   06/11/14  DSW  REQ 9010 UMR-ROLE WAS BEING MOVED STRAIGHT TO  00003880
003881*                   CTU-ROLE ON BOTH CREATE AND UPDATE WITH NO    00003881
003882*                   EDIT -- A ROLE OTHER THAN ADMIN OR USER WOULD 00003882
003883*                   DEFEAT THE 88-LEVELS IN CUSTMSTR.  ADDED A    00003883
003884*                   VALIDATION AGAINST THE TWO ALLOWED VALUES,    00003884
003885*                   REJECTING (INVALID ROLE) OTHERWISE.           00003885
003900****************************************************************  00003900
004000 IDENTIFICATION DIVISION.                                        00004000
004100 PROGRAM-ID. CUSTMNT.                                            00004100
004200 AUTHOR. R. B. HASTINGS.                                         00004200
004300 INSTALLATION. CARD SYSTEMS GROUP, DATA CENTER 2.                00004300
004400 DATE-WRITTEN. 10/12/94.                                         00004400
004500 DATE-COMPILED.                                                  00004500
004600 SECURITY. NONE.                                                 00004600
004700 ENVIRONMENT DIVISION.                                           00004700
004800 CONFIGURATION SECTION.                                          00004800
004900 SOURCE-COMPUTER. IBM-370.                                       00004900
005000 OBJECT-COMPUTER. IBM-370.                                       00005000
005100 SPECIAL-NAMES.                                                  00005100
005200     C01 IS TOP-OF-FORM                                          00005200
005300     UPSI-0 IS WS-RERUN-SWITCH                                   00005300
005400         ON STATUS IS WS-RERUN-REQUESTED                        00005400
005500         OFF STATUS IS WS-NORMAL-RUN.                            00005500
005600 INPUT-OUTPUT SECTION.                                           00005600
005700 FILE-CONTROL.                                                   00005700
005800     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMSI                00005800
005900         ORGANIZATION IS SEQUENTIAL                              00005900
006000         FILE STATUS IS WS-CUSTI-STATUS.                         00006000
006100     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMSO                00006100
006200         ORGANIZATION IS SEQUENTIAL                              00006200
006300         FILE STATUS IS WS-CUSTO-STATUS.                         00006300
006400     SELECT CUST-MAINT-IN ASSIGN TO CUSTMNTI                     00006400
006500         ORGANIZATION IS LINE SEQUENTIAL                         00006500
006600         FILE STATUS IS WS-CMNTI-STATUS.                         00006600
006700     SELECT CUST-MAINT-RPT ASSIGN TO CUSTMRPT                    00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                         00006800
006900         FILE STATUS IS WS-RPT-STATUS.                           00006900
007000 DATA DIVISION.                                                  00007000
007100 FILE SECTION.                                                   00007100
007200 FD  CUSTOMER-MASTER-IN                                          00007200
007300     LABEL RECORD IS STANDARD.                                   00007300
007400     COPY CUSTMSTR.                                              00007400
007500 FD  CUSTOMER-MASTER-OUT                                         00007500
007600     LABEL RECORD IS STANDARD.                                   00007600
007700     COPY CUSTMSTR REPLACING ==CUST-== BY ==CUSTO-==.            00007700
007800 FD  CUST-MAINT-IN                                               00007800
007900     LABEL RECORD IS OMITTED.                                    00007900
008000     COPY CUSTMNTI.                                              00008000
008100 FD  CUST-MAINT-RPT                                              00008100
008200     LABEL RECORD IS OMITTED.                                    00008200
008300 01  RPT-RECORD                       PIC X(132).               00008300
008400****************************************************************  00008400
008500 WORKING-STORAGE SECTION.                                        00008500
008600*                                                                 00008600
008700 01  WS-FILE-STATUSES.                                           00008700
008800     05  WS-CUSTI-STATUS           PIC XX.                       00008800
008900     05  WS-CUSTO-STATUS           PIC XX.                       00008900
009000     05  WS-CMNTI-STATUS           PIC XX.                       00009000
009100     05  WS-RPT-STATUS             PIC XX.                       00009100
009200*                                                                 00009200
009300 01  WS-SWITCHES.                                                00009300
009400     05  WS-CUSTI-EOF-SW           PIC X      VALUE 'N'.          00009400
009500         88  WS-CUSTI-AT-EOF           VALUE 'Y'.                 00009500
009600     05  WS-CMNTI-EOF-SW           PIC X      VALUE 'N'.          00009600
009700         88  WS-CMNTI-AT-EOF           VALUE 'Y'.                 00009700
009800     05  WS-FOUND-SW               PIC X      VALUE 'N'.          00009800
009900         88  WS-CUST-FOUND             VALUE 'Y'.                 00009900
010000     05  WS-DUP-SW                 PIC X      VALUE 'N'.          00010000
010100         88  WS-DUP-FOUND              VALUE 'Y'.                 00010100
010200     05  WS-REJECT-SW              PIC X      VALUE 'N'.          00010200
010300         88  WS-REQUEST-REJECTED       VALUE 'Y'.                 00010300
010400*                                                                 00010400
010500 01  WS-RUN-COUNTERS.                                            00010500
010600     05  NUM-CREATED               PIC S9(7)  COMP  VALUE 0.      00010600
010700     05  NUM-UPDATED               PIC S9(7)  COMP  VALUE 0.      00010700
010800     05  NUM-DELETED               PIC S9(7)  COMP  VALUE 0.      00010800
010900     05  NUM-ACTIVATED             PIC S9(7)  COMP  VALUE 0.      00010900
011000     05  NUM-DEACTIVATED           PIC S9(7)  COMP  VALUE 0.      00011000
011100     05  NUM-REJECTED              PIC S9(7)  COMP  VALUE 0.      00011100
011200*                                                                 00011200
011300* CUSTOMER MASTER LOADED ENTIRE INTO STORAGE -- USERNAME/EMAIL    00011300
011400* UNIQUENESS CANNOT BE TESTED BY A KEYED READ, ONLY BY SCANNING    00011400
011500* EVERY RECORD ON FILE.                                          00011500
011600 01  WS-CUST-COUNT                 PIC 9(5)   COMP  VALUE 0.      00011600
011610*                                                           CR8855 00011610
011620* NEXT CUST-ID TO ASSIGN ON A CREATE -- SEEDED BY 708-SEED-NEXT-  00011620
011630* CUST-ID FROM THE HIGHEST CUST-ID FOUND IN THE FRESHLY LOADED    00011630
011640* CUSTOMER TABLE, SO A CREATE THIS RUN NEVER REISSUES A KEY       00011640
011650* ALREADY ON THE MASTER.                                         00011650
011660 77  NUM-NEXT-CUST-ID              PIC S9(11) COMP  VALUE 0.  CR8855 00011660
011700 01  CUST-TABLE.                                                  00011700
011800     05  CUST-TBL-ENTRY OCCURS 5000 TIMES                         00011800
011900                        INDEXED BY CUST-IDX.                      00011900
012000         10  CTU-CUST-ID             PIC 9(12).                  00012000
012100         10  CTU-USERNAME            PIC X(50).                  00012100
012200         10  CTU-EMAIL               PIC X(100).                 00012200
012300         10  CTU-FIRST-NAME          PIC X(50).                  00012300
012400         10  CTU-LAST-NAME           PIC X(50).                  00012400
012500         10  CTU-ROLE                PIC X(5).                   00012500
012600         10  CTU-ACTIVE-FLAG         PIC X.                      00012600
012700             88  CTU-IS-ACTIVE           VALUE 'Y'.               00012700
012800         10  CTU-CREATED-TS          PIC 9(14).                  00012800
012900         10  CTU-UPDATED-TS          PIC 9(14).                  00012900
013000         10  CTU-DELETED-SW          PIC X     VALUE 'N'.        00013000
013100             88  CTU-IS-DELETED          VALUE 'Y'.               00013100
013200*                                                                 00013200
013300* WORK AREAS FOR THE RUN CLOCK.                                   00013300
013400 01  WS-RUN-DATE-6                 PIC 9(6).                     00013400
013500 01  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.                    00013500
013600     05  WS-RUN-YY                 PIC 9(2).                     00013600
013700     05  WS-RUN-MM                 PIC 9(2).                     00013700
013800     05  WS-RUN-DD                 PIC 9(2).                     00013800
013900 01  WS-RUN-TIME-8                 PIC 9(8).                     00013900
014000 01  WS-RUN-TIME-8-R REDEFINES WS-RUN-TIME-8.                    00014000
014100     05  WS-CURR-HH                PIC 9(2).                     00014100
014200     05  WS-CURR-MIN               PIC 9(2).                     00014200
014300     05  WS-CURR-SS                PIC 9(2).                     00014300
014400     05  FILLER                    PIC 9(2).                     00014400
014500 01  WS-CENTURY                    PIC 9(2).                     00014500
014600 01  WS-RUN-YYYY                   PIC 9(4).                     00014600
014700 01  WS-RUN-TIMESTAMP              PIC 9(14).                    00014700
014800*                                                                 00014800
014900 01  WS-REJECT-REASON              PIC X(60)  VALUE SPACES.      00014900
014910 01  WS-DUP-CHECK-AREA.                                          00014910
014920     05  WS-DUP-CHECK-VALUE        PIC X(100) VALUE SPACES.      00014920
014930     05  WS-DUP-EXCLUDE-ID         PIC 9(12)  VALUE 0.            00014930
014940*                                                                 00014940
015000*                                                                 00015000
015100* RETAINED FROM THE SHOP'S OLD DEBUG-LAB TEMPLATE -- HARMLESS,    00015100
015200* NEVER SET, LEFT SO A FAULT-ANALYSIS DUMP STILL SHOWS IT.        00015200
015300 01  ABEND-TEST                    PIC X(2).                     00015300
015400 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.         00015400
015500*                                                                 00015500
015600 01  WS-HDR-LINE-1.                                              00015600
015700     05  FILLER PIC X(30) VALUE 'CUSTMNT  -  CUSTOMER MAINT RUN'. 00015700
015800     05  FILLER                    PIC X(102) VALUE SPACES.      00015800
015900 01  WS-DETAIL-LINE.                                              00015900
016000     05  DL-CUST-ID                PIC Z(11)9.                   00016000
016100     05  FILLER                    PIC X(2)   VALUE SPACES.      00016100
016200     05  DL-ACTION                 PIC X(10).                   00016200
016300     05  FILLER                    PIC X(2)   VALUE SPACES.      00016300
016400     05  DL-MESSAGE                PIC X(40).                   00016400
016500     05  FILLER                    PIC X(66)  VALUE SPACES.      00016500
016600 01  WS-TRAILER-LINE-1.                                          00016600
016700     05  FILLER PIC X(20) VALUE 'ACCOUNTS CREATED . . '.          00016700
016800     05  TL-CREATED                PIC ZZZ,ZZ9.                  00016800
016900     05  FILLER                    PIC X(105) VALUE SPACES.      00016900
017000 01  WS-TRAILER-LINE-2.                                          00017000
017100     05  FILLER PIC X(20) VALUE 'ACCOUNTS UPDATED . . '.          00017100
017200     05  TL-UPDATED                PIC ZZZ,ZZ9.                  00017200
017300     05  FILLER                    PIC X(105) VALUE SPACES.      00017300
017400 01  WS-TRAILER-LINE-3.                                          00017400
017500     05  FILLER PIC X(20) VALUE 'ACCOUNTS DELETED . . '.          00017500
017600     05  TL-DELETED                PIC ZZZ,ZZ9.                  00017600
017700     05  FILLER                    PIC X(105) VALUE SPACES.      00017700
017800 01  WS-TRAILER-LINE-4.                                          00017800
017900     05  FILLER PIC X(20) VALUE 'ACCOUNTS ACTIVATED . '.          00017900
018000     05  TL-ACTIVATED              PIC ZZZ,ZZ9.                  00018000
018100     05  FILLER                    PIC X(105) VALUE SPACES.      00018100
018200 01  WS-TRAILER-LINE-5.                                          00018200
018300     05  FILLER PIC X(20) VALUE 'ACCOUNTS DEACTIVATED. '.         00018300
018400     05  TL-DEACTIVATED            PIC ZZZ,ZZ9.                  00018400
018500     05  FILLER                    PIC X(105) VALUE SPACES.      00018500
018600 01  WS-TRAILER-LINE-6.                                          00018600
018700     05  FILLER PIC X(20) VALUE 'REQUESTS REJECTED. . '.          00018700
018800     05  TL-REJECTED               PIC ZZZ,ZZ9.                  00018800
018900     05  FILLER                    PIC X(105) VALUE SPACES.      00018900
019000****************************************************************  00019000
019100 PROCEDURE DIVISION.                                              00019100
019200****************************************************************  00019200
019300 000-MAIN-CONTROL.                                                00019300
019400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00019400
019500     PERFORM 705-GET-RUN-DATE-TIME THRU 705-EXIT.                00019500
019600     PERFORM 706-LOAD-CUST-TABLE THRU 706-EXIT.                  00019600
019610     PERFORM 708-SEED-NEXT-CUST-ID THRU 708-EXIT.             CR8855 00019610
019700     PERFORM 710-READ-CUST-MAINT THRU 710-EXIT.                  00019700
019800     PERFORM 100-PROCESS-CUST-TRANS THRU 100-EXIT                00019800
019900         UNTIL WS-CMNTI-AT-EOF.                                  00019900
020000     PERFORM 780-WRITE-CUST-TABLE THRU 780-EXIT.                 00020000
020100     PERFORM 800-PRINT-HEADING THRU 800-EXIT.                    00020100
020200     PERFORM 900-REPORT-CUST-STATS THRU 900-EXIT.                00020200
020300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      00020300
020400     GOBACK.                                                     00020400
020500*                                                                 00020500
020600 100-PROCESS-CUST-TRANS.                                         00020600
020700     MOVE 'N' TO WS-REJECT-SW.                                   00020700
020800     MOVE SPACES TO WS-REJECT-REASON.                            00020800
020900     EVALUATE TRUE                                                00020900
021000         WHEN UMR-IS-CREATE                                      00021000
021100             PERFORM 210-PROCESS-CREATE-TRAN THRU 210-EXIT       00021100
021200         WHEN UMR-IS-UPDATE                                      00021200
021300             PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT       00021300
021400         WHEN UMR-IS-DELETE                                      00021400
021500             PERFORM 230-PROCESS-DELETE-TRAN THRU 230-EXIT       00021500
021600         WHEN UMR-IS-ACTIVATE                                    00021600
021700             PERFORM 240-PROCESS-ACTIVATE-TRAN THRU 240-EXIT     00021700
021800         WHEN UMR-IS-DEACTIVATE                                  00021800
021900             PERFORM 250-PROCESS-DEACTIVATE-TRAN THRU 250-EXIT   00021900
022000         WHEN OTHER                                              00022000
022100             MOVE 'INVALID ACTION CODE' TO WS-REJECT-REASON       00022100
022200             MOVE 'Y' TO WS-REJECT-SW                            00022200
022300     END-EVALUATE.                                                00022300
022400     IF WS-REQUEST-REJECTED                                      00022400
022500         ADD 1 TO NUM-REJECTED                                   00022500
022600         MOVE UMR-CUST-ID TO DL-CUST-ID                          00022600
022700         MOVE UMR-ACTION  TO DL-ACTION                           00022700
022800         MOVE WS-REJECT-REASON TO DL-MESSAGE                     00022800
022900         WRITE RPT-RECORD FROM WS-DETAIL-LINE                     00022900
023000     END-IF.                                                     00023000
023100     PERFORM 710-READ-CUST-MAINT THRU 710-EXIT.                  00023100
023200 100-EXIT.                                                       00023200
023300     EXIT.                                                       00023300
023400*                                                                 00023400
023500 210-PROCESS-CREATE-TRAN.                                   CR4417 00023500
023600     MOVE UMR-USERNAME TO WS-DUP-CHECK-VALUE.                    00023600
023610     MOVE 0 TO WS-DUP-EXCLUDE-ID.                                00023610
023700     PERFORM 260-CHECK-USERNAME-DUP THRU 260-EXIT.               00023700
023800     IF WS-DUP-FOUND                                             00023800
023900         MOVE 'USERNAME ALREADY TAKEN' TO WS-REJECT-REASON        00023900
024000         MOVE 'Y' TO WS-REJECT-SW                                00024000
024100         GO TO 210-EXIT                                          00024100
024200     END-IF.                                                     00024200
024210     MOVE UMR-EMAIL TO WS-DUP-CHECK-VALUE.                       00024210
024220     MOVE 0 TO WS-DUP-EXCLUDE-ID.                                00024220
024300     PERFORM 270-CHECK-EMAIL-DUP THRU 270-EXIT.                  00024300
024500     IF WS-DUP-FOUND                                             00024500
024600         MOVE 'EMAIL ALREADY EXISTS' TO WS-REJECT-REASON          00024600
024700         MOVE 'Y' TO WS-REJECT-SW                                00024700
024800         GO TO 210-EXIT                                          00024800
024900     END-IF.                                                     00024900
024910     IF UMR-ROLE NOT = SPACES                                  REQ9010 00024910
024920         AND UMR-ROLE NOT = 'ADMIN'                            REQ9010 00024920
024930         AND UMR-ROLE NOT = 'USER '                            REQ9010 00024930
024940         MOVE 'INVALID ROLE' TO WS-REJECT-REASON                REQ9010 00024940
024950         MOVE 'Y' TO WS-REJECT-SW                               REQ9010 00024950
024960         GO TO 210-EXIT                                        REQ9010 00024960
024970     END-IF.                                                    REQ9010 00024970
025000     ADD 1 TO WS-CUST-COUNT.                                      00025000
025010     ADD 1 TO NUM-NEXT-CUST-ID.                               CR8855 00025010
025100     MOVE NUM-NEXT-CUST-ID TO CTU-CUST-ID (WS-CUST-COUNT).    CR8855 00025100
025200     MOVE UMR-USERNAME    TO CTU-USERNAME (WS-CUST-COUNT).       00025200
025300     MOVE UMR-EMAIL       TO CTU-EMAIL (WS-CUST-COUNT).          00025300
025400     MOVE UMR-FIRST-NAME  TO CTU-FIRST-NAME (WS-CUST-COUNT).     00025400
025500     MOVE UMR-LAST-NAME   TO CTU-LAST-NAME (WS-CUST-COUNT).      00025500
025600     IF UMR-ROLE = SPACES                                        00025600
025700         MOVE 'USER '     TO CTU-ROLE (WS-CUST-COUNT)            00025700
025800     ELSE                                                        00025800
025900         MOVE UMR-ROLE    TO CTU-ROLE (WS-CUST-COUNT)            00025900
026000     END-IF.                                                     00026000
026100     MOVE 'Y'             TO CTU-ACTIVE-FLAG (WS-CUST-COUNT).    00026100
026200     MOVE WS-RUN-TIMESTAMP TO CTU-CREATED-TS (WS-CUST-COUNT).    00026200
026300     MOVE WS-RUN-TIMESTAMP TO CTU-UPDATED-TS (WS-CUST-COUNT).    00026300
026400     MOVE 'N'             TO CTU-DELETED-SW (WS-CUST-COUNT).     00026400
026500     ADD 1 TO NUM-CREATED.                                        00026500
026600     MOVE NUM-NEXT-CUST-ID TO DL-CUST-ID.                    CR8855 00026600
026700     MOVE UMR-ACTION  TO DL-ACTION.                              00026700
026800     MOVE 'ACCOUNT CREATED' TO DL-MESSAGE.                        00026800
026900     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00026900
027000 210-EXIT.                                                       00027000
027100     EXIT.                                                       00027100
027200*                                                                 00027200
027300 220-PROCESS-UPDATE-TRAN.                                   CR6140 00027300
027400     PERFORM 280-FIND-CUST-BY-ID THRU 280-EXIT.                  00027400
027500     IF NOT WS-CUST-FOUND                                         00027500
027600         PERFORM 290-REJECT-USER-NOT-FOUND THRU 290-EXIT         00027600
027700         GO TO 220-EXIT                                          00027700
027800     END-IF.                                                     00027800
027900     IF UMR-USERNAME NOT = SPACES                                 00027900
028000       AND UMR-USERNAME NOT = CTU-USERNAME (CUST-IDX)            00028000
028100         MOVE UMR-USERNAME TO WS-DUP-CHECK-VALUE                 00028100
028200         MOVE CTU-CUST-ID (CUST-IDX) TO WS-DUP-EXCLUDE-ID        00028200
029000         PERFORM 260-CHECK-USERNAME-DUP THRU 260-EXIT            00029000
029200         IF WS-DUP-FOUND                                          00029200
029300             MOVE 'USERNAME ALREADY TAKEN' TO WS-REJECT-REASON   00029300
029400             MOVE 'Y' TO WS-REJECT-SW                            00029400
029500             GO TO 220-EXIT                                       00029500
029600         END-IF                                                   00029600
029700     END-IF.                                                      00029700
029800     IF UMR-EMAIL NOT = SPACES                                    00029800
029900       AND UMR-EMAIL NOT = CTU-EMAIL (CUST-IDX)                  00029900
029910         MOVE UMR-EMAIL TO WS-DUP-CHECK-VALUE                    00029910
029920         MOVE CTU-CUST-ID (CUST-IDX) TO WS-DUP-EXCLUDE-ID        00029920
030000         PERFORM 270-CHECK-EMAIL-DUP THRU 270-EXIT                00030000
030200         IF WS-DUP-FOUND                                          00030200
030300             MOVE 'EMAIL ALREADY EXISTS' TO WS-REJECT-REASON     00030300
030400             MOVE 'Y' TO WS-REJECT-SW                            00030400
030500             GO TO 220-EXIT                                       00030500
030600         END-IF                                                   00030600
030700     END-IF.                                                      00030700
030710     IF UMR-ROLE NOT = SPACES                                  REQ9010 00030710
030720         AND UMR-ROLE NOT = 'ADMIN'                            REQ9010 00030720
030730         AND UMR-ROLE NOT = 'USER '                            REQ9010 00030730
030740         MOVE 'INVALID ROLE' TO WS-REJECT-REASON                REQ9010 00030740
030750         MOVE 'Y' TO WS-REJECT-SW                               REQ9010 00030750
030760         GO TO 220-EXIT                                        REQ9010 00030760
030770     END-IF.                                                    REQ9010 00030770
030800     IF UMR-USERNAME NOT = SPACES                                 00030800
030900         MOVE UMR-USERNAME   TO CTU-USERNAME (CUST-IDX)          00030900
031000     END-IF.                                                      00031000
031100     IF UMR-EMAIL NOT = SPACES                                    00031100
031200         MOVE UMR-EMAIL      TO CTU-EMAIL (CUST-IDX)             00031200
031300     END-IF.                                                      00031300
031400     IF UMR-FIRST-NAME NOT = SPACES                               00031400
031500         MOVE UMR-FIRST-NAME TO CTU-FIRST-NAME (CUST-IDX)        00031500
031600     END-IF.                                                      00031600
031700     IF UMR-LAST-NAME NOT = SPACES                                00031700
031800         MOVE UMR-LAST-NAME  TO CTU-LAST-NAME (CUST-IDX)         00031800
031900     END-IF.                                                      00031900
032000     IF UMR-ROLE NOT = SPACES                                     00032000
032100         MOVE UMR-ROLE       TO CTU-ROLE (CUST-IDX)              00032100
032200     END-IF.                                                      00032200
032300     MOVE WS-RUN-TIMESTAMP TO CTU-UPDATED-TS (CUST-IDX).         00032300
032400     ADD 1 TO NUM-UPDATED.                                        00032400
032500     MOVE UMR-CUST-ID TO DL-CUST-ID.                             00032500
032600     MOVE UMR-ACTION  TO DL-ACTION.                              00032600
032700     MOVE 'ACCOUNT UPDATED' TO DL-MESSAGE.                        00032700
032800     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00032800
032900 220-EXIT.                                                       00032900
033000     EXIT.                                                       00033000
033100*                                                                 00033100
033200 230-PROCESS-DELETE-TRAN.                                        00033200
033300     PERFORM 280-FIND-CUST-BY-ID THRU 280-EXIT.                  00033300
033400     IF NOT WS-CUST-FOUND                                         00033400
033500         PERFORM 290-REJECT-USER-NOT-FOUND THRU 290-EXIT         00033500
033600         GO TO 230-EXIT                                          00033600
033700     END-IF.                                                     00033700
033800     MOVE 'Y' TO CTU-DELETED-SW (CUST-IDX).                      00033800
033900     ADD 1 TO NUM-DELETED.                                        00033900
034000     MOVE UMR-CUST-ID TO DL-CUST-ID.                             00034000
034100     MOVE UMR-ACTION  TO DL-ACTION.                              00034100
034200     MOVE 'ACCOUNT DELETED' TO DL-MESSAGE.                        00034200
034300     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00034300
034400 230-EXIT.                                                       00034400
034500     EXIT.                                                       00034500
034600*                                                                 00034600
034700 240-PROCESS-ACTIVATE-TRAN.                                 CR4417 00034700
034800     PERFORM 280-FIND-CUST-BY-ID THRU 280-EXIT.                  00034800
034900     IF NOT WS-CUST-FOUND                                         00034900
035000         PERFORM 290-REJECT-USER-NOT-FOUND THRU 290-EXIT         00035000
035100         GO TO 240-EXIT                                          00035100
035200     END-IF.                                                     00035200
035300     MOVE 'Y' TO CTU-ACTIVE-FLAG (CUST-IDX).                     00035300
035400     MOVE WS-RUN-TIMESTAMP TO CTU-UPDATED-TS (CUST-IDX).         00035400
035500     ADD 1 TO NUM-ACTIVATED.                                      00035500
035600     MOVE UMR-CUST-ID TO DL-CUST-ID.                             00035600
035700     MOVE UMR-ACTION  TO DL-ACTION.                              00035700
035800     MOVE 'ACCOUNT ACTIVATED' TO DL-MESSAGE.                      00035800
035900     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00035900
036000 240-EXIT.                                                       00036000
036100     EXIT.                                                       00036100
036200*                                                                 00036200
036300 250-PROCESS-DEACTIVATE-TRAN.                               CR4417 00036300
036400     PERFORM 280-FIND-CUST-BY-ID THRU 280-EXIT.                  00036400
036500     IF NOT WS-CUST-FOUND                                         00036500
036600         PERFORM 290-REJECT-USER-NOT-FOUND THRU 290-EXIT         00036600
036700         GO TO 250-EXIT                                          00036700
036800     END-IF.                                                     00036800
036900     MOVE 'N' TO CTU-ACTIVE-FLAG (CUST-IDX).                     00036900
037000     MOVE WS-RUN-TIMESTAMP TO CTU-UPDATED-TS (CUST-IDX).         00037000
037100     ADD 1 TO NUM-DEACTIVATED.                                    00037100
037200     MOVE UMR-CUST-ID TO DL-CUST-ID.                             00037200
037300     MOVE UMR-ACTION  TO DL-ACTION.                              00037300
037400     MOVE 'ACCOUNT DEACTIVATED' TO DL-MESSAGE.                    00037400
037500     WRITE RPT-RECORD FROM WS-DETAIL-LINE.                       00037500
037600 250-EXIT.                                                       00037600
037700     EXIT.                                                       00037700
037800*                                                                 00037800
037900 260-CHECK-USERNAME-DUP.                                         00037900
037910     SET WS-DUP-FOUND TO FALSE.                                  00037910
037920     PERFORM 260-CHECK-ONE-USERNAME THRU 260-CHECK-EXIT          00037920
037930         VARYING CUST-IDX FROM 1 BY 1                            00037930
037940         UNTIL CUST-IDX > WS-CUST-COUNT.                         00037940
038900 260-EXIT.                                                       00038900
039000     EXIT.                                                       00039000
039010*                                                                00039010
039020 260-CHECK-ONE-USERNAME.                                         00039020
039030     IF NOT CTU-IS-DELETED (CUST-IDX)                            00039030
039040       AND CTU-USERNAME (CUST-IDX) = WS-DUP-CHECK-VALUE (1:50)    00039040
039050       AND CTU-CUST-ID (CUST-IDX) NOT = WS-DUP-EXCLUDE-ID         00039050
039060         SET WS-DUP-FOUND TO TRUE                                00039060
039070     END-IF.                                                     00039070
039080 260-CHECK-EXIT.                                                 00039080
039090     EXIT.                                                       00039090
039100*                                                                00039100
039200 270-CHECK-EMAIL-DUP.                                            00039200
039210     SET WS-DUP-FOUND TO FALSE.                                  00039210
039220     PERFORM 270-CHECK-ONE-EMAIL THRU 270-CHECK-EXIT             00039220
039230         VARYING CUST-IDX FROM 1 BY 1                            00039230
039240         UNTIL CUST-IDX > WS-CUST-COUNT.                         00039240
040300 270-EXIT.                                                       00040300
040310     EXIT.                                                       00040310
040320*                                                                00040320
040330 270-CHECK-ONE-EMAIL.                                            00040330
040340     IF NOT CTU-IS-DELETED (CUST-IDX)                            00040340
040350       AND CTU-EMAIL (CUST-IDX) = WS-DUP-CHECK-VALUE (1:100)      00040350
040360       AND CTU-CUST-ID (CUST-IDX) NOT = WS-DUP-EXCLUDE-ID         00040360
040370         SET WS-DUP-FOUND TO TRUE                                00040370
040380     END-IF.                                                     00040380
040390 270-CHECK-EXIT.                                                 00040390
040400     EXIT.                                                       00040400
040410*                                                                00040410
040600*                                                                 00040600
040700 280-FIND-CUST-BY-ID.                                            00040700
040800     SET WS-CUST-FOUND TO FALSE.                                 00040800
040900     SET CUST-IDX TO 1.                                           00040900
041000     IF WS-CUST-COUNT > 0                                         00041000
041100         SEARCH CUST-TBL-ENTRY                                   00041100
041200             AT END SET WS-CUST-FOUND TO FALSE                   00041200
041300             WHEN CTU-CUST-ID (CUST-IDX) = UMR-CUST-ID            00041300
041400                 IF NOT CTU-IS-DELETED (CUST-IDX)                00041400
041500                     SET WS-CUST-FOUND TO TRUE                   00041500
041600                 END-IF                                           00041600
041700         END-SEARCH                                               00041700
041800     END-IF.                                                      00041800
041900 280-EXIT.                                                       00041900
042000     EXIT.                                                       00042000
042100*                                                                 00042100
042200 290-REJECT-USER-NOT-FOUND.                                      00042200
042300     MOVE 'USER NOT FOUND' TO WS-REJECT-REASON.                  00042300
042400     MOVE 'Y' TO WS-REJECT-SW.                                   00042400
042500 290-EXIT.                                                       00042500
042600     EXIT.                                                       00042600
042700*                                                                 00042700
042800 700-OPEN-FILES.                                                 00042800
042900     OPEN INPUT  CUSTOMER-MASTER-IN                              00042900
043000     OPEN OUTPUT CUSTOMER-MASTER-OUT                             00043000
043100     OPEN INPUT  CUST-MAINT-IN                                   00043100
043200     OPEN OUTPUT CUST-MAINT-RPT.                                 00043200
043300 700-EXIT.                                                       00043300
043400     EXIT.                                                       00043400
043500*                                                                 00043500
043600 705-GET-RUN-DATE-TIME.                                          00043600
043700     ACCEPT WS-RUN-DATE-6 FROM DATE.                             00043700
043800     ACCEPT WS-RUN-TIME-8 FROM TIME.                             00043800
043900     IF WS-RUN-YY < 50                                           00043900
044000         MOVE 20 TO WS-CENTURY                                  00044000
044100     ELSE                                                        00044100
044200         MOVE 19 TO WS-CENTURY                                  00044200
044300     END-IF.                                                     00044300
044400     COMPUTE WS-RUN-YYYY = (WS-CENTURY * 100) + WS-RUN-YY.       00044400
044500     STRING WS-RUN-YYYY WS-RUN-MM WS-RUN-DD                      00044500
044600            WS-CURR-HH WS-CURR-MIN WS-CURR-SS DELIMITED BY SIZE  00044600
044700         INTO WS-RUN-TIMESTAMP.                                  00044700
044800 705-EXIT.                                                       00044800
044900     EXIT.                                                       00044900
045000*                                                                 00045000
045100 706-LOAD-CUST-TABLE.                                            00045100
045150     PERFORM 706-READ-CUST-REC THRU 706-READ-EXIT                00045150
045180         UNTIL WS-CUSTI-AT-EOF.                                  00045180
046200 706-EXIT.                                                       00046200
046300     EXIT.                                                       00046300
046310*                                                                00046310
046320 706-READ-CUST-REC.                                              00046320
046330     READ CUSTOMER-MASTER-IN                                     00046330
046340         AT END MOVE 'Y' TO WS-CUSTI-EOF-SW                      00046340
046350     END-READ.                                                   00046350
046360     IF NOT WS-CUSTI-AT-EOF                                      00046360
046370         ADD 1 TO WS-CUST-COUNT                                  00046370
046380         PERFORM 706-MOVE-CUST-ENTRY THRU 706-MOVE-EXIT          00046380
046390     END-IF.                                                     00046390
046395 706-READ-EXIT.                                                  00046395
046398     EXIT.                                                       00046398
046399*                                                                00046399
046400*                                                                 00046400
046500 706-MOVE-CUST-ENTRY.                                            00046500
046600     MOVE CUST-ID           TO CTU-CUST-ID (WS-CUST-COUNT).      00046600
046700     MOVE CUST-USERNAME     TO CTU-USERNAME (WS-CUST-COUNT).     00046700
046800     MOVE CUST-EMAIL        TO CTU-EMAIL (WS-CUST-COUNT).        00046800
046900     MOVE CUST-FIRST-NAME   TO CTU-FIRST-NAME (WS-CUST-COUNT).   00046900
047000     MOVE CUST-LAST-NAME    TO CTU-LAST-NAME (WS-CUST-COUNT).    00047000
047100     MOVE CUST-ROLE         TO CTU-ROLE (WS-CUST-COUNT).         00047100
047200     MOVE CUST-ACTIVE-FLAG  TO CTU-ACTIVE-FLAG (WS-CUST-COUNT).  00047200
047300     MOVE CUST-CREATED-TS   TO CTU-CREATED-TS (WS-CUST-COUNT).   00047300
047400     MOVE CUST-UPDATED-TS   TO CTU-UPDATED-TS (WS-CUST-COUNT).   00047400
047500     MOVE 'N'               TO CTU-DELETED-SW (WS-CUST-COUNT).   00047500
047600 706-MOVE-EXIT.                                                  00047600
047700     EXIT.                                                       00047700
047800*                                                                 00047800
047810*                                                           CR8855 00047810
047820* SCANS THE FRESHLY LOADED CUSTOMER TABLE FOR THE HIGHEST CUST-ID CR8855
047830* ON FILE AND SEEDS NUM-NEXT-CUST-ID FROM IT, SO A CREATE THIS    CR8855
047840* RUN NEVER REISSUES A KEY ALREADY ON THE MASTER.                CR8855
047850 708-SEED-NEXT-CUST-ID.                                     CR8855 00047850
047860     MOVE 0 TO NUM-NEXT-CUST-ID.                                CR8855 00047860
047870     IF WS-CUST-COUNT > 0                                       CR8855 00047870
047880         PERFORM 708-CHECK-ONE-CUST-ID THRU 708-CHECK-EXIT      CR8855 00047880
047890             VARYING CUST-IDX FROM 1 BY 1                       CR8855 00047890
047900             UNTIL CUST-IDX > WS-CUST-COUNT                     CR8855 00047900
047910     END-IF.                                                    CR8855 00047910
047920 708-EXIT.                                                      CR8855 00047920
047930     EXIT.                                                       CR8855 00047930
047940*                                                                 CR8855 00047940
047950 708-CHECK-ONE-CUST-ID.                                     CR8855 00047950
047960     IF CTU-CUST-ID (CUST-IDX) > NUM-NEXT-CUST-ID                CR8855 00047960
047970         MOVE CTU-CUST-ID (CUST-IDX) TO NUM-NEXT-CUST-ID        CR8855 00047970
047980     END-IF.                                                     CR8855 00047980
047990 708-CHECK-EXIT.                                                 CR8855 00047990
047995     EXIT.                                                       CR8855 00047995
048005*                                                                 00048005
048010 710-READ-CUST-MAINT.                                            00048010
048020     READ CUST-MAINT-IN                                          00048020
048100         AT END MOVE 'Y' TO WS-CMNTI-EOF-SW                      00048100
048200     END-READ.                                                   00048200
048300 710-EXIT.                                                       00048300
048400     EXIT.                                                       00048400
048500*                                                                 00048500
048600 780-WRITE-CUST-TABLE.                                            00048600
048650     PERFORM 780-WRITE-ONE-CUST THRU 780-WRITE-EXIT              00048650
048680         VARYING CUST-IDX FROM 1 BY 1                            00048680
048690         UNTIL CUST-IDX > WS-CUST-COUNT.                         00048690
049500 780-EXIT.                                                       00049500
049600     EXIT.                                                       00049600
049610*                                                                00049610
049620 780-WRITE-ONE-CUST.                                             00049620
049630     IF NOT CTU-IS-DELETED (CUST-IDX)                            00049630
049640         PERFORM 785-MOVE-CUSTO-FIELDS THRU 785-EXIT             00049640
049650         WRITE CUSTO-REC                                         00049650
049660     END-IF.                                                     00049660
049670 780-WRITE-EXIT.                                                 00049670
049680     EXIT.                                                       00049680
049690*                                                                00049690
049700*                                                                 00049700
049800 785-MOVE-CUSTO-FIELDS.                                          00049800
049900     MOVE CTU-CUST-ID (CUST-IDX)        TO CUSTO-ID.             00049900
050000     MOVE CTU-USERNAME (CUST-IDX)       TO CUSTO-USERNAME.       00050000
050100     MOVE CTU-EMAIL (CUST-IDX)          TO CUSTO-EMAIL.          00050100
050200     MOVE CTU-FIRST-NAME (CUST-IDX)     TO CUSTO-FIRST-NAME.     00050200
050300     MOVE CTU-LAST-NAME (CUST-IDX)      TO CUSTO-LAST-NAME.      00050300
050400     MOVE CTU-ROLE (CUST-IDX)           TO CUSTO-ROLE.           00050400
050500     MOVE CTU-ACTIVE-FLAG (CUST-IDX)    TO CUSTO-ACTIVE-FLAG.    00050500
050600     MOVE CTU-CREATED-TS (CUST-IDX)     TO CUSTO-CREATED-TS.     00050600
050700     MOVE CTU-UPDATED-TS (CUST-IDX)     TO CUSTO-UPDATED-TS.     00050700
050800 785-EXIT.                                                       00050800
050900     EXIT.                                                       00050900
051000*                                                                 00051000
051100 790-CLOSE-FILES.                                                 00051100
051200     CLOSE CUSTOMER-MASTER-IN                                    00051200
051300           CUSTOMER-MASTER-OUT                                   00051300
051400           CUST-MAINT-IN                                         00051400
051500           CUST-MAINT-RPT.                                       00051500
051600 790-EXIT.                                                       00051600
051700     EXIT.                                                       00051700
051800*                                                                 00051800
051900 800-PRINT-HEADING.                                               00051900
052000     WRITE RPT-RECORD FROM WS-HDR-LINE-1.                        00052000
052100 800-EXIT.                                                       00052100
052200     EXIT.                                                       00052200
052300*                                                                 00052300
052400 900-REPORT-CUST-STATS.                                          00052400
052500     MOVE NUM-CREATED     TO TL-CREATED.                         00052500
052600     WRITE RPT-RECORD FROM WS-TRAILER-LINE-1.                    00052600
052700     MOVE NUM-UPDATED     TO TL-UPDATED.                         00052700
052800     WRITE RPT-RECORD FROM WS-TRAILER-LINE-2.                    00052800
052900     MOVE NUM-DELETED     TO TL-DELETED.                         00052900
053000     WRITE RPT-RECORD FROM WS-TRAILER-LINE-3.                    00053000
053100     MOVE NUM-ACTIVATED   TO TL-ACTIVATED.                       00053100
053200     WRITE RPT-RECORD FROM WS-TRAILER-LINE-4.                    00053200
053300     MOVE NUM-DEACTIVATED TO TL-DEACTIVATED.                     00053300
053400     WRITE RPT-RECORD FROM WS-TRAILER-LINE-5.                    00053400
053500     MOVE NUM-REJECTED    TO TL-REJECTED.                        00053500
053600     WRITE RPT-RECORD FROM WS-TRAILER-LINE-6.                    00053600
053700 900-EXIT.                                                       00053700
053800     EXIT.                                                       00053800
