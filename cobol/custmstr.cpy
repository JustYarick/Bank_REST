000100******************************************************************
000200* CUSTMSTR  --  CUSTOMER MASTER RECORD LAYOUT                     *
000300*                                                                 *
000400* ONE RECORD PER CARDHOLDER CUSTOMER.  FILE IS CUSTOMER-MASTER,   *
000500* SEQUENTIAL, FIXED, ORDERED BY CUST-ID.  COPY INTO THE FD OF     *
000600* ANY PROGRAM THAT OPENS CUSTOMER-MASTER (CUSTMNT, CARDMNT,       *
000700* CARDXFR, CARDBLKR, CARDRPT).                                    *
000800*                                                                 *
000900* HISTORY                                                        *
001000*   1989-04-11  RBH  ORIGINAL LAYOUT FOR CARD-SYSTEM CONVERSION.  *
001100*   1991-09-03  RBH  WIDENED CUST-EMAIL FOR THE NEW MAIL GATEWAY. *
001200*   1994-02-17  LDM  ADDED CUST-ROLE FOR ADMIN/USER SEPARATION.   *
001300*   1998-11-05  LDM  Y2K -- TIMESTAMPS WIDENED TO 9(14) CCYY FORM.*
001400*   2003-06-30  PJT  REQ 4417 ADDED CUST-ACTIVE-FLAG.             *
001500*   2009-01-22  PJT  REQ 6602 FILLER TRIMMED TO CURRENT WIDTH.    *
001600******************************************************************
001700 01  CUST-REC.
001800     05  CUST-ID                 PIC 9(12).
001900     05  CUST-USERNAME           PIC X(50).
002000     05  CUST-EMAIL               PIC X(100).
002100     05  CUST-FIRST-NAME         PIC X(50).
002200     05  CUST-LAST-NAME          PIC X(50).
002300     05  CUST-ROLE               PIC X(5).
002400         88  CUST-ROLE-ADMIN         VALUE 'ADMIN'.
002500         88  CUST-ROLE-USER          VALUE 'USER '.
002600     05  CUST-ACTIVE-FLAG        PIC X.
002700         88  CUST-IS-ACTIVE          VALUE 'Y'.
002800         88  CUST-IS-INACTIVE        VALUE 'N'.
002900     05  CUST-CREATED-TS         PIC 9(14).
003000     05  CUST-UPDATED-TS         PIC 9(14).
003100     05  FILLER                  PIC X(35).
003200******************************************************************
003300* CUST-REC IS 331 BYTES (296 OF FIELDS ABOVE PLUS THE FILLER PAD).*
003400******************************************************************
