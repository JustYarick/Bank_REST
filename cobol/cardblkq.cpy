000100******************************************************************
000200* CARDBLKQ  --  CARD BLOCK-REQUEST OUTPUT RECORD LAYOUT           *
000300*                                                                 *
000400* ONE RECORD PER BLOCK REQUEST ACCEPTED BY CARDBLKR.  FILE IS     *
000500* BLOCK-REQUEST-OUT, SEQUENTIAL, FIXED, WRITTEN IN ARRIVAL ORDER  *
000600* FOR THE CARD MAINTENANCE DESK TO ACTION ON THE NEXT CARDMNT     *
000700* RUN.                                                           *
000800*                                                                 *
000900* HISTORY                                                        *
001000*   1993-08-16  RBH  ORIGINAL LAYOUT FOR THE LOST/STOLEN QUEUE.   *
001100*   1998-11-05  LDM  Y2K -- BRQ-CREATED-TS WIDENED TO CCYY FORM.  *
001200*   2006-04-11  PJT  REQ 5803 WIDENED BRQ-REASON TO FREE TEXT.    *
001300******************************************************************
001400 01  BLOCK-REQ-REC.
001500     05  BRQ-ID                   PIC 9(12).
001600     05  BRQ-CARD-ID              PIC 9(12).
001700     05  BRQ-STATUS               PIC X(9).
001800         88  BRQ-IS-NEW               VALUE 'NEW      '.
001900         88  BRQ-IS-APPROVED          VALUE 'APPROVED '.
002000         88  BRQ-IS-REJECTED          VALUE 'REJECTED '.
002100     05  BRQ-REASON               PIC X(255).
002200     05  BRQ-CREATED-TS           PIC 9(14).
002300     05  FILLER                   PIC X(5).
002400******************************************************************
002500* BLOCK-REQ-REC IS 307 BYTES (302 OF FIELDS ABOVE PLUS THE       *
002600* FILLER PAD).                                                  *
002700******************************************************************
