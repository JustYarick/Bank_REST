000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD SYSTEMS GROUP         00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  CRDNOGEN                                             00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. HASTINGS                                       00000700
000800* INSTALLATION: CARD SYSTEMS GROUP, DATA CENTER 2                00000800
000900* DATE-WRITTEN: 04/11/89                                         00000900
001000* DATE-COMPILED:                                                 00001000
001100* SECURITY: NONE                                                 00001100
001200*                                                                 00001200
001300* GENERATES A UNIQUE 16-DIGIT CARD NUMBER FOR CARDMNT.  CALLED    00001300
001400* ONCE PER CARD-CREATE TRANSACTION WITH THE IN-STORAGE CARD       00001400
001500* NUMBER TABLE BUILT BY CARDMNT'S 705-LOAD-CARD-TABLE PARAGRAPH.  00001500
001600* THE FIRST SIX DIGITS ARE ALWAYS THE HOUSE BIN 427701; THE       00001600
001700* REMAINING TEN ARE PSEUDO-RANDOM, DRAWN FROM A SIMPLE LINEAR     00001700
001800* CONGRUENTIAL GENERATOR SEEDED FROM THE CALLER'S RUN CLOCK.      00001800
001900* A CANDIDATE THAT ALREADY APPEARS IN THE TABLE IS DISCARDED AND  00001900
002000* ANOTHER IS DRAWN -- THE CALLER GUARANTEES THE TABLE HOLDS EVERY 00002000
002100* CARD NUMBER CURRENTLY ON FILE SO A SURVIVING CANDIDATE IS       00002100
002200* ALWAYS UNIQUE.                                                 00002200
002300*                                                                 00002300
002400* CHANGE LOG                                                     00002400
002500*   04/11/89  RBH  ORIGINAL CODING.                              00002500
002600*   11/05/98  LDM  Y2K -- NO DATE FIELDS HERE; REVIEWED AND       00002600
002700*                   CLEARED FOR THE CENTURY ROLLOVER.             00002700
002800*   06/30/03  PJT  REQ 4417 WIDENED THE SEED TO PIC 9(9) COMP     00002800
002900*                   AFTER THE GENERATOR WAS OBSERVED CYCLING      00002900
003000*                   TOO SHORT ON THE OVERNIGHT CARD-ISSUE RUN.    00003000
003010*   03/03/14  DSW  REQ 8855 RECODED THE RETRY LOOP IN 000-MAIN -- 00003010
003020*                   THE OLD UNTIL TEST COMPARED WS-NUMBER-FOUND   00003020
003030*                   AGAINST A LITERAL, WHICH IS NOT ALLOWED ON A  00003030
003040*                   LEVEL-88 NAME.  TEST IS NOW ON THE SWITCH AND 00003040
003050*                   A RETRY LIMIT.  ALSO DROPPED THE REDUNDANT    00003050
003060*                   MOVE OF WS-FOUND-SW BACK TO ITSELF IN         00003060
003070*                   100-DRAW-CANDIDATE.                           00003070
003100****************************************************************  00003100
003200 IDENTIFICATION DIVISION.                                        00003200
003300 PROGRAM-ID. CRDNOGEN.                                           00003300
003400 AUTHOR. R. B. HASTINGS.                                         00003400
003500 INSTALLATION. CARD SYSTEMS GROUP, DATA CENTER 2.                00003500
003600 DATE-WRITTEN. 04/11/89.                                         00003600
003700 DATE-COMPILED.                                                  00003700
003800 SECURITY. NONE.                                                 00003800
003900 ENVIRONMENT DIVISION.                                           00003900
004000 CONFIGURATION SECTION.                                          00004000
004100 SOURCE-COMPUTER. IBM-370.                                       00004100
004200 OBJECT-COMPUTER. IBM-370.                                       00004200
004300 SPECIAL-NAMES.                                                  00004300
004400     C01 IS TOP-OF-FORM.                                         00004400
004500 DATA DIVISION.                                                  00004500
004600 WORKING-STORAGE SECTION.                                        00004600
004700*                                                                 00004700
004800 01  WS-LCG-WORK.                                                00004800
004900     05  WS-LCG-SEED           PIC 9(9)   COMP.                  00004900
005000     05  WS-LCG-MULT           PIC 9(9)   COMP VALUE 843314861.  00005000
005100     05  WS-LCG-ADD            PIC 9(9)   COMP VALUE 453816693.  00005100
005200     05  WS-LCG-MOD            PIC 9(9)   COMP VALUE 100000000.  00005200
005300     05  WS-LCG-PRODUCT        PIC 9(18)  COMP.                  00005300
005400*                                                                 00005400
005500 01  WS-GEN-DIGITS             PIC 9(10).                        00005500
005600 01  WS-GEN-DIGITS-R REDEFINES WS-GEN-DIGITS.                    00005600
005700     05  WS-GEN-DIGIT          PIC 9     OCCURS 10.               00005700
005800*                                                                 00005800
005900 01  WS-CANDIDATE-NUMBER       PIC 9(16).                        00005900
006000 01  WS-CANDIDATE-NUMBER-R REDEFINES WS-CANDIDATE-NUMBER.        00006000
006100     05  WS-CAND-BIN           PIC 9(6).                         00006100
006200     05  WS-CAND-SEQ           PIC 9(10).                        00006200
006300*                                                                 00006300
006400 01  WS-FOUND-SW               PIC X      VALUE 'N'.              00006400
006500     88  WS-NUMBER-FOUND           VALUE 'Y'.                    00006500
006600 77  WS-RETRY-COUNT            PIC 9(4)   COMP VALUE 0.           00006600
006610 77  WS-RETRY-LIMIT            PIC 9(4)   COMP VALUE 999.   CR8855 00006610
006700*                                                                 00006700
006800* RETAINED FROM THE SHOP'S OLD DEBUG-LAB TEMPLATE -- HARMLESS,    00006800
006900* NEVER SET, LEFT SO A FAULT-ANALYSIS DUMP STILL SHOWS IT.        00006900
007000 01  ABEND-TEST                PIC X(2).                         00007000
007100 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.         00007100
007200*                                                                 00007200
007300 LINKAGE SECTION.                                                00007300
007400 01  LK-GEN-PARMS.                                               00007400
007500     05  LK-CARD-COUNT         PIC 9(5)   COMP.                  00007500
007600     05  LK-SEED               PIC 9(9)   COMP.                  00007600
007700     05  LK-NEW-CARD-NUMBER    PIC 9(16).                        00007700
007800 01  LK-CARD-NUMBER-TABLE.                                       00007800
007900     05  LK-CARD-NUM-ENTRY     PIC 9(16)  OCCURS 5000 TIMES.      00007900
008000     INDEXED BY LK-NUM-IDX.                                      00008000
008100****************************************************************  00008100
008200 PROCEDURE DIVISION USING LK-GEN-PARMS, LK-CARD-NUMBER-TABLE.    00008200
008300****************************************************************  00008300
008400 000-MAIN.                                                       00008400
008500     MOVE LK-SEED TO WS-LCG-SEED.                                00008500
008600     MOVE 'Y' TO WS-FOUND-SW.                                    00008600
008700     PERFORM 100-DRAW-CANDIDATE THRU 100-EXIT                    00008700
008710         UNTIL NOT WS-NUMBER-FOUND                         CR8855 00008710
008720             OR WS-RETRY-COUNT > WS-RETRY-LIMIT.             CR8855 00008720
009000     MOVE WS-CANDIDATE-NUMBER TO LK-NEW-CARD-NUMBER.             00009000
009100     MOVE WS-LCG-SEED TO LK-SEED.                                00009100
009200     GOBACK.                                                     00009200
009300*                                                                 00009300
009400 100-DRAW-CANDIDATE.                                             00009400
009500     ADD 1 TO WS-RETRY-COUNT.                                    00009500
009600     PERFORM 110-NEXT-DIGIT THRU 110-EXIT                        00009600
009700         VARYING LK-NUM-IDX FROM 1 BY 1                          00009700
009800         UNTIL LK-NUM-IDX > 10.                                  00009800
009900     MOVE '427701'        TO WS-CAND-BIN.                        00009900
010000     MOVE WS-GEN-DIGITS   TO WS-CAND-SEQ.                        00010000
010100     MOVE 'N' TO WS-FOUND-SW.                                    00010100
010200     PERFORM 120-CHECK-TABLE THRU 120-EXIT                       00010200
010300         VARYING LK-NUM-IDX FROM 1 BY 1                          00010300
010400         UNTIL LK-NUM-IDX > LK-CARD-COUNT                        00010400
010500            OR WS-NUMBER-FOUND.                                  00010500
010900 100-EXIT.                                                       00010900
011000     EXIT.                                                       00011000
011100*                                                                 00011100
011200 110-NEXT-DIGIT.                                                 00011200
011300     COMPUTE WS-LCG-PRODUCT =                                    00011300
011400         (WS-LCG-SEED * WS-LCG-MULT) + WS-LCG-ADD.               00011400
011500     DIVIDE WS-LCG-PRODUCT BY WS-LCG-MOD                         00011500
011600         GIVING WS-LCG-PRODUCT                                   00011600
011700         REMAINDER WS-LCG-SEED.                                  00011700
011800     DIVIDE WS-LCG-SEED BY 10                                    00011800
011900         GIVING WS-LCG-PRODUCT                                   00011900
012000         REMAINDER WS-GEN-DIGIT (LK-NUM-IDX).                    00012000
012100 110-EXIT.                                                       00012100
012200     EXIT.                                                       00012200
012300*                                                                 00012300
012400 120-CHECK-TABLE.                                                00012400
012500     IF LK-CARD-NUM-ENTRY (LK-NUM-IDX) = WS-CANDIDATE-NUMBER     00012500
012600         SET WS-NUMBER-FOUND TO TRUE                             00012600
012700     END-IF.                                                     00012700
012800 120-EXIT.                                                       00012800
012900     EXIT.                                                       00012900
