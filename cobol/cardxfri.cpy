000100******************************************************************
000200* CARDXFRI  --  TRANSFER REQUEST INPUT RECORD LAYOUT              *
000300*                                                                 *
000400* ONE RECORD PER CARD-TO-CARD TRANSFER REQUESTED BY A CUSTOMER.   *
000500* FILE IS XFER-REQ-IN, LINE SEQUENTIAL, INPUT ORDER.  READ BY     *
000600* CARDXFR.                                                       *
000700*                                                                 *
000800* HISTORY                                                        *
000900*   1990-05-09  RBH  ORIGINAL LAYOUT, PORTED FROM THE OLD DAILY   *
001000*                    TRANSFER TAPE FORMAT.                       *
001100*   1998-11-05  LDM  Y2K -- NO DATE FIELD ON THIS LAYOUT; NOTED   *
001200*                    HERE FOR THE REVIEW FILE ONLY.               *
001300******************************************************************
001400 01  XFER-REQ-REC.
001500     05  TRF-FROM-CARD-NUMBER    PIC 9(16).
001600     05  TRF-TO-CARD-NUMBER      PIC 9(16).
001700     05  TRF-AMOUNT              PIC S9(13)V99.
001800     05  TRF-REQ-CUST-ID         PIC 9(12).
001900     05  FILLER                   PIC X(10).
002000******************************************************************
002100* XFER-REQ-REC RUNS 59 BYTES OF FIELDS ABOVE PLUS THE FILLER PAD. *
002200* NO FIXED LENGTH IS MANDATED -- THIS IS A LINE SEQUENTIAL FILE,  *
002300* PADDED HERE ONLY TO KEEP THE LAYOUT TABLE-DRIVEN.               *
002400******************************************************************
