000100******************************************************************
000200* CARDBLKI  --  BLOCK-REQUEST INPUT RECORD LAYOUT                 *
000300*                                                                 *
000400* ONE RECORD PER CUSTOMER REQUEST TO BLOCK A LOST OR STOLEN       *
000500* CARD.  FILE IS BLOCK-REQ-IN, LINE SEQUENTIAL, INPUT ORDER.      *
000600* READ BY CARDBLKR.                                               *
000700*                                                                 *
000800* HISTORY                                                        *
000900*   1993-08-16  RBH  ORIGINAL LAYOUT FOR THE LOST/STOLEN QUEUE.   *
001000*   2006-04-11  PJT  REQ 5803 WIDENED BRI-REASON TO FREE TEXT.    *
001100******************************************************************
001200 01  BLOCK-REQ-IN-REC.
001300     05  BRI-CARD-NUMBER          PIC 9(16).
001400     05  BRI-REQ-CUST-ID          PIC 9(12).
001500     05  BRI-REASON               PIC X(255).
001600     05  FILLER                   PIC X(5).
001700******************************************************************
001800* BLOCK-REQ-IN-REC RUNS 283 BYTES OF FIELDS ABOVE PLUS THE        *
001900* FILLER PAD.  NO FIXED LENGTH IS MANDATED -- THIS IS A LINE      *
002000* SEQUENTIAL FILE, PADDED HERE ONLY TO KEEP THE LAYOUT            *
002100* TABLE-DRIVEN.                                                   *
002200******************************************************************
